000100*-------------------------------------------------------------*
000200* Copybook      :: ACTRECC                                    *
000300* Kurzbeschreibung :: Satzbild Aktivitaeten-Eingabedatei      *
000400*                     (ACTFILE, 83 Byte, feste Laenge)        *
000500*-------------------------------------------------------------*
000600* Vers. | Datum    | von | Kommentar                          *
000700*-------|----------|-----|------------------------------------*
000800*A.00.00|1984-02-06| hg  | Neuerstellung fuer PPSNEW-1        *
000900*A.00.01|1991-09-18| rb  | Feld ACT-CONSTRAINT-ID angefuegt   *
001000*-------------------------------------------------------------*
001100*
001200* Jede Aktivitaet hat hoechstens zwei Vorgaenger; nicht
001300* vorhandene Vorgaenger werden durch "-" markiert. Die
001400* tatsaechliche Satzlaenge (83) weicht geringfuegig von der
001500* im Pflichtenheft genannten Rundzahl (80) ab - siehe Notiz
001600* in der Auftragsdokumentation.
001700*
001800 01  ACT-REC.
001900     05  ACT-ID                  PIC X(04).
002000     05  ACT-NAME                PIC X(20).
002100     05  ACT-DESC                PIC X(24).
002200     05  ACT-DUR-HOURS           PIC 9(03)V99.
002300     05  ACT-GROUP               PIC X(12).
002400     05  ACT-PRED-IDS            PIC X(09).
002500     05  ACT-PRED-SPLIT REDEFINES ACT-PRED-IDS.
002600         10  ACT-PRED-1          PIC X(04).
002700         10  FILLER              PIC X(01).
002800         10  ACT-PRED-2          PIC X(04).
002900     05  ACT-MAX-CURRENT         PIC 9V99.
003000     05  ACT-MIN-LEVEL           PIC S9V99.
003100     05  ACT-CONSTRAINT-ID       PIC X(03).
