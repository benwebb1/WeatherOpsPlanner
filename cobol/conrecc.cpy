000100*-------------------------------------------------------------*
000200* Copybook      :: CONRECC                                    *
000300* Kurzbeschreibung :: Satzbild Restriktionsdatei (CONFILE)    *
000400*                     20 Byte, feste Laenge                   *
000500*-------------------------------------------------------------*
000600* Vers. | Datum    | von | Kommentar                          *
000700*-------|----------|-----|------------------------------------*
000800*A.00.00|1984-02-06| hg  | Neuerstellung fuer PPSNEW-1        *
000900*-------------------------------------------------------------*
001000 01  CON-REC.
001100     05  CON-ID                  PIC X(03).
001200     05  CON-DAYLIGHT            PIC X(01).
001300         88  CON-DAYLIGHT-REQD       VALUE "Y".
001400     05  CON-TIDE-REQ            PIC X(08).
001500         88  CON-TIDE-SLACKHW        VALUE "SLACKHW ".
001600         88  CON-TIDE-SLACK          VALUE "SLACK   ".
001700         88  CON-TIDE-NONE           VALUE SPACES.
001800     05  FILLER                  PIC X(08).
