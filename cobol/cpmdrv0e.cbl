000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH =TALLIB
000300?SEARCH =WSYS022
000400
000500* Pipe-Pull-Scheduler-Module
000600?SEARCH =PPSCPM0
000700?SEARCH =PPSRPT0
000800
000900?NOLMAP, SYMBOLS, INSPECT
001000?SAVE ALL
001100?SAVEABEND
001200?LINES 66
001300?CHECK 3
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    CPMDRV0O.
001600 AUTHOR.        H. GRUENWALD.
001700 INSTALLATION.  BAULEITUNG ROHRZUG-PLANUNG.
001800 DATE-WRITTEN.  1984-03-01.
001900 DATE-COMPILED.
002000 SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DER BAULEITUNG.
002100*
002200*---------------------------------------------------------------*
002300* Letzte Aenderung  :: 2026-02-12
002400* Letzte Version    :: A.03.01
002500* Kurzbeschreibung  :: Treiber fuer PPSCPM0M (Wetterabhaengige
002600*                       Terminierung, kritischer Pfad) und
002700*                       Anstoss des Listenlaufs PPSRPT0M
002800* Auftrag           :: PPSNEW-2
002900*---------------------------------------------------------------*
003000* Vers.   | Datum      | von  | Kommentar
003100*---------|------------|------|-------------------------------
003200* A.00.00 |1984-03-01  | hg   | Neuerstellung
003300* A.00.01 |1988-06-12  | hg   | Rueckwaertsrechnung ergaenzt
003400* A.01.00 |1991-10-03  | wk   | NULLPUNKT-Aktivitaet parametr.
003500*         |            |      | (bisher fest "PUNCH OUT OF PILOT")
003600* A.01.01 |1995-04-22  | rb   | Anzeige Anzahl kritischer Wege
003700* A.01.02 |1998-09-02  | kl   | JAHR-2000-PRUEFUNG: keine
003800*         |            |      | datumsabhaengigen Felder betroffen
003900* A.02.00 |2003-05-20  | kr   | CALL-Schnittstelle zu PPSCPM0M
004000*         |            |      | neu aufgesetzt (SSFCOU0M entfallen)
004100* A.03.00 |2009-01-15  | hm   | Listenlauf PPSRPT0M direkt im
004200*         |            |      | Anschluss angestossen
004300* A.03.01 |2026-02-12  | hm   | Auftrag PPSNEW-2, Neufassung fuer
004400*         |            |      | Rohrzug-Terminierung
004500*---------------------------------------------------------------*
004600*
004700* PROGRAMMBESCHREIBUNG
004800* Ruft PPSCPM0M auf: Vorwaertsrechnung mit Wetterrestriktion je
004900* Zeitschritt, Rueckwaertsrechnung, Schlupf und kritischer Pfad,
005000* Nullpunktverschiebung auf die Nullpunkt-Aktivitaet.  Im
005100* Erfolgsfall wird anschliessend PPSRPT0M angestossen, das aus
005200* SCHEDOUT die Terminliste (RPTFILE) erstellt.
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     SWITCH-15 IS ANZEIGE-VERSION ON STATUS IS SHOW-VERSION
005800     CLASS ALPHNUM IS "0123456789"
005900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006000                      " .,;-_".
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 WORKING-STORAGE SECTION.
006900*
007000 01  COMP-FELDER.
007100     05  C4-ANZ                  PIC S9(04) COMP.
007200     05  C4-KRITISCH             PIC S9(04) COMP.
007300     05  C4-X.
007400         10  C4-X1               PIC S9(02) COMP.
007500         10  C4-X2               PIC S9(02) COMP.
007600     05  C4-NUM REDEFINES C4-X   PIC S9(04) COMP.
007700     05  REPLY-LAENGE            PIC 9(04) COMP.
007800*
007900 01  DISPLAY-FELDER.
008000     05  D-NUM4                  PIC -9(04).
008100     05  D-NUM6                  PIC 9(06).
008200*
008300 01  KONSTANTE-FELDER.
008400     05  K-MODUL                 PIC X(08) VALUE "CPMDRV0O".
008500*
008600 01  SCHALTER.
008700     05  FILE-STATUS              PIC X(02).
008800         88  FILE-OK                  VALUE "00".
008900         88  FILE-NOK                 VALUE "01" THRU "99".
009000     05  REC-STAT REDEFINES FILE-STATUS.
009100         10  FILE-STATUS1         PIC X(01).
009200         10  FILE-STATUS2         PIC X(01).
009300     05  PRG-STATUS               PIC 9.
009400         88  PRG-OK                   VALUE 0.
009500         88  PRG-ABBRUCH              VALUE 9.
009600*
009700 01  WORK-FELDER.
009800     05  ZEILE                    PIC X(80) VALUE SPACES.
009900*
010000 01  TAL-TIME.
010100     05  TAL-JAHR                PIC S9(04) COMP.
010200     05  TAL-MONAT               PIC S9(04) COMP.
010300     05  TAL-TAG                 PIC S9(04) COMP.
010400     05  TAL-STUNDE              PIC S9(04) COMP.
010500     05  TAL-MINUTE              PIC S9(04) COMP.
010600     05  TAL-SEKUNDE             PIC S9(04) COMP.
010700 01  TAL-TIME-D.
010800     05  TAL-JAHR-D              PIC 9(04).
010900     05  TAL-MONAT-D             PIC 9(02).
011000     05  TAL-TAG-D               PIC 9(02).
011100     05  TAL-STUNDE-D            PIC 9(02).
011200     05  TAL-MINUTE-D            PIC 9(02).
011300     05  TAL-SEKUNDE-D           PIC 9(02).
011400 01  TAL-TIME-N REDEFINES TAL-TIME-D.
011500     05  TAL-ZEIT-NUM            PIC 9(16).
011600*
011700 01  LINK-REC.
011800     05  LINK-HDR.
011900         10  LINK-ANNOTATION     PIC X(08) VALUE "CPMDRV0O".
012000         10  LINK-RC             PIC S9(04) COMP.
012100*             LINK-RC = 0     VERARBEITUNG OHNE BEFUND
012200*             LINK-RC = 100   ACTFILE LEER, KEIN SCHEDOUT
012300*             LINK-RC = 9999  ABBRUCH, FILE-STATUS AUSWERTEN
012400     05  LINK-DATA.
012500         10  LINK-ANZ-GELESEN    PIC S9(09) COMP.
012600         10  LINK-ANZ-GESCHRIEB  PIC S9(09) COMP.
012700         10  LINK-ANZ-KRITISCH   PIC S9(04) COMP.
012800*
012900 01  LINK-REC2.
013000     05  LINK2-HDR.
013100         10  LINK2-ANNOTATION    PIC X(08) VALUE "CPMDRV0O".
013200         10  LINK2-RC            PIC S9(04) COMP.
013300     05  LINK2-DATA.
013400         10  LINK2-ANZ-ZEILEN    PIC S9(09) COMP.
013500*
013600 PROCEDURE DIVISION.
013700*
013800 A100-STEUERUNG SECTION.
013900 A100-00.
014000     IF SHOW-VERSION
014100         DISPLAY K-MODUL " LETZTE VERSION A.03.01"
014200         STOP RUN
014300     END-IF.
014400     PERFORM B000-VORLAUF.
014500     IF NOT PRG-ABBRUCH
014600         PERFORM B100-VERARBEITUNG
014700     END-IF.
014800     IF NOT PRG-ABBRUCH
014900         PERFORM B200-LISTENLAUF
015000     END-IF.
015100     PERFORM B090-ENDE.
015200     STOP RUN.
015300 A100-99.
015400     EXIT.
015500*
015600 B000-VORLAUF SECTION.
015700 B000-00.
015800     PERFORM C000-INIT.
015900     PERFORM U200-TIMESTAMP.
016000     DISPLAY K-MODUL " START " TAL-ZEIT-NUM.
016100 B000-99.
016200     EXIT.
016300*
016400 B090-ENDE SECTION.
016500 B090-00.
016600     IF PRG-ABBRUCH
016700         DISPLAY K-MODUL " ABBRUCH - SIEHE LINK-RC/FILE-STATUS"
016800         DISPLAY "LINK-RC = " LINK-RC " FILE-STATUS = " FILE-STATUS
016900     ELSE
017000         STRING K-MODUL DELIMITED BY SPACE
017100             " ENDE - TERMINIERT " LINK-ANZ-GESCHRIEB
017200             " DAVON KRITISCH " LINK-ANZ-KRITISCH
017300             INTO ZEILE
017400         DISPLAY ZEILE
017500     END-IF.
017600 B090-99.
017700     EXIT.
017800*
017900 B100-VERARBEITUNG SECTION.
018000 B100-00.
018100     INITIALIZE LINK-DATA.
018200     CALL "PPSCPM0M" USING LINK-REC.
018300     EVALUATE LINK-RC
018400         WHEN 0
018500             CONTINUE
018600         WHEN 100
018700             DISPLAY K-MODUL " HINWEIS - ACTFILE OHNE SAETZE"
018800         WHEN 9999
018900             DISPLAY K-MODUL " FEHLER IN PPSCPM0M"
019000             SET PRG-ABBRUCH TO TRUE
019100         WHEN OTHER
019200             MOVE LINK-RC TO D-NUM4
019300             DISPLAY K-MODUL " UNBEKANNTER LINK-RC " D-NUM4
019400             SET PRG-ABBRUCH TO TRUE
019500     END-EVALUATE.
019600 B100-99.
019700     EXIT.
019800*
019900 B200-LISTENLAUF SECTION.
020000 B200-00.
020100     INITIALIZE LINK2-DATA.
020200     CALL "PPSRPT0M" USING LINK-REC2.
020300     EVALUATE LINK2-RC
020400         WHEN 0
020500             CONTINUE
020600         WHEN 9999
020700             DISPLAY K-MODUL " FEHLER IN PPSRPT0M"
020800             SET PRG-ABBRUCH TO TRUE
020900         WHEN OTHER
021000             MOVE LINK2-RC TO D-NUM4
021100             DISPLAY K-MODUL " UNBEKANNTER LINK2-RC " D-NUM4
021200             SET PRG-ABBRUCH TO TRUE
021300     END-EVALUATE.
021400 B200-99.
021500     EXIT.
021600*
021700 C000-INIT SECTION.
021800 C000-00.
021900     INITIALIZE SCHALTER.
022000     INITIALIZE LINK-REC.
022100     INITIALIZE LINK-REC2.
022200     MOVE "CPMDRV0O" TO LINK-ANNOTATION LINK2-ANNOTATION.
022300 C000-99.
022400     EXIT.
022500*
022600 U200-TIMESTAMP SECTION.
022700 U200-00.
022800     ENTER TAL "TIME" USING TAL-TIME.
022900     MOVE CORR TAL-TIME TO TAL-TIME-D.
023000 U200-99.
023100     EXIT.
