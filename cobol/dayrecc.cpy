000100*-------------------------------------------------------------*
000200* Copybook      :: DAYRECC                                    *
000300* Kurzbeschreibung :: Satzbild Tageslichtfenster (DAYLFILE)   *
000400*                     20 Byte, feste Laenge, aufsteigend      *
000500*-------------------------------------------------------------*
000600* Vers. | Datum    | von | Kommentar                          *
000700*-------|----------|-----|------------------------------------*
000800*A.00.00|1984-02-06| hg  | Neuerstellung fuer PPSNEW-1        *
000900*-------------------------------------------------------------*
001000 01  DAY-REC.
001100     05  DL-START-HOUR           PIC 9(05)V9.
001200     05  DL-END-HOUR             PIC 9(05)V9.
001300     05  FILLER                  PIC X(08).
