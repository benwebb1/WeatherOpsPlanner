000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH =TALLIB
000400?SEARCH =ASC2EBC
000500?SEARCH =EBC2ASC
000600?SEARCH =WSYS022
000700
000800* Pipe-Pull-Scheduler-Modul
000900?SEARCH =PPSFWD0
001000
001100?NOLMAP, SYMBOLS, INSPECT
001200?SAVE ALL
001300?SAVEABEND
001400?LINES 66
001500?CHECK 3
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    FWDDRV0O.
001800 AUTHOR.        H. GRUENWALD.
001900 INSTALLATION.  BAULEITUNG ROHRZUG-PLANUNG.
002000 DATE-WRITTEN.  1984-02-06.
002100 DATE-COMPILED.
002200 SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DER BAULEITUNG.
002300*
002400*---------------------------------------------------------------*
002500* Letzte Aenderung  :: 2026-02-11
002600* Letzte Version    :: A.02.03
002700* Kurzbeschreibung  :: Treiber fuer PPSFWD0M (Grobterminierung
002800*                       ohne Wetter- und Gezeitenrestriktion)
002900* Auftrag           :: PPSNEW-1
003000*---------------------------------------------------------------*
003100* Vers.   | Datum      | von  | Kommentar
003200*---------|------------|------|-------------------------------
003300* A.00.00 |1984-02-06  | hg   | Neuerstellung
003400* A.00.01 |1986-11-04  | hg   | Anpassung FILE-STATUS-Pruefung
003500* A.00.02 |1989-07-19  | wk   | K-MODUL auf 8 Stellen umgestellt
003600* A.01.00 |1992-03-02  | wk   | Vorlauf getrennt von Verarbeitung
003700* A.01.01 |1994-10-27  | rb   | Fehlerzweig PRG-ABBRUCH ergaenzt
003800* A.01.02 |1997-01-14  | rb   | Kommentare ueberarbeitet
003900* A.01.03 |1998-08-30  | kl   | JAHR-2000-PRUEFUNG: Datumsfelder
004000*         |            |      | auf 4-stelliges Jahr umgestellt
004100* A.01.04 |1999-02-09  | kl   | Nacharbeit Y2K, Testlauf bestaetigt
004200* A.02.00 |2003-05-20  | kr   | CALL-Schnittstelle zu PPSFWD0M
004300*         |            |      | neu aufgesetzt (SSFANO0M entfallen)
004400* A.02.01 |2008-11-03  | kr   | Zusatzanzeige Anzahl Aktivitaeten
004500* A.02.02 |2015-06-18  | hm   | ANZEIGE-VERSION Schalter ergaenzt
004600* A.02.03 |2026-02-11  | hm   | Auftrag PPSNEW-1, Praezisierung der
004700*         |            |      | Abbruch-Meldungen
004800*---------------------------------------------------------------*
004900*
005000* PROGRAMMBESCHREIBUNG
005100* Dieser Treiber uebernimmt den Aufruf des Terminierungsmoduls
005200* PPSFWD0M. Das Modul liest die Aktivitaetendatei (ACTFILE) und
005300* ermittelt je Aktivitaet den fruehesten Start- und Endzeitpunkt
005400* ausschliesslich anhand der Vorgaengerbeziehungen (kein Wetter-,
005500* keine Gezeiten- oder Tageslichtrestriktion). Das Ergebnis wird
005600* in der Reihenfolge der Eingabe auf SCHEDOUT geschrieben.
005700*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     SWITCH-15 IS ANZEIGE-VERSION ON STATUS IS SHOW-VERSION
006200     CLASS ALPHNUM IS "0123456789"
006300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006400                      " .,;-_".
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100*
007200 WORKING-STORAGE SECTION.
007300*
007400 01  COMP-FELDER.
007500     05  C4-ANZ                  PIC S9(04) COMP.
007600     05  C4-COUNT                PIC S9(04) COMP.
007700     05  C4-I1                   PIC S9(04) COMP.
007800     05  C4-LEN                  PIC S9(04) COMP.
007900     05  C4-PTR                  PIC S9(04) COMP.
008000     05  C4-X.
008100         10  C4-X1               PIC S9(02) COMP.
008200         10  C4-X2               PIC S9(02) COMP.
008300     05  C4-NUM REDEFINES C4-X   PIC S9(04) COMP.
008400     05  C9-ANZAHL-SAETZE        PIC S9(09) COMP.
008500     05  REPLY-LAENGE            PIC 9(04) COMP.
008600*
008700 01  DISPLAY-FELDER.
008800     05  D-NUM1                  PIC 9(04).
008900     05  D-NUM2                  PIC 9(06).
009000     05  D-NUM9                  PIC -9(06).
009100*
009200 01  KONSTANTE-FELDER.
009300     05  K-MODUL                 PIC X(08) VALUE "FWDDRV0O".
009400*
009500 01  SCHALTER.
009600     05  FILE-STATUS             PIC X(02).
009700         88  FILE-OK                 VALUE "00".
009800         88  FILE-NOK                VALUE "01" THRU "99".
009900     05  REC-STAT REDEFINES FILE-STATUS.
010000         10  FILE-STATUS1        PIC X(01).
010100         10  FILE-STATUS2        PIC X(01).
010200             88  FILE-EOF            VALUE "0".
010300     05  PRG-STATUS               PIC 9.
010400         88  PRG-OK                  VALUE 0.
010500         88  PRG-NOK                 VALUE 1.
010600         88  PRG-ENDE                VALUE 2.
010700         88  PRG-ABBRUCH             VALUE 9.
010800*
010900 01  WORK-FELDER.
011000     05  W-DUMMY                 PIC X(02).
011100     05  ZEILE                   PIC X(80) VALUE SPACES.
011200*
011300 01  TAL-TIME.
011400     05  TAL-JAHR                PIC S9(04) COMP.
011500     05  TAL-MONAT               PIC S9(04) COMP.
011600     05  TAL-TAG                 PIC S9(04) COMP.
011700     05  TAL-STUNDE              PIC S9(04) COMP.
011800     05  TAL-MINUTE              PIC S9(04) COMP.
011900     05  TAL-SEKUNDE             PIC S9(04) COMP.
012000 01  TAL-TIME-D.
012100     05  TAL-JAHR-D              PIC 9(04).
012200     05  TAL-MONAT-D             PIC 9(02).
012300     05  TAL-TAG-D               PIC 9(02).
012400     05  TAL-STUNDE-D            PIC 9(02).
012500     05  TAL-MINUTE-D            PIC 9(02).
012600     05  TAL-SEKUNDE-D           PIC 9(02).
012700 01  TAL-TIME-N REDEFINES TAL-TIME-D.
012800     05  TAL-ZEIT-NUM            PIC 9(16).
012900*
013000 01  LINK-REC.
013100     05  LINK-HDR.
013200         10  LINK-ANNOTATION     PIC X(08) VALUE "FWDDRV0O".
013300         10  LINK-RC             PIC S9(04) COMP.
013400*             LINK-RC = 0     VERARBEITUNG OHNE BEFUND
013500*             LINK-RC = 100   ACTFILE LEER, KEIN SCHEDOUT
013600*             LINK-RC = 9999  ABBRUCH, FILE-STATUS AUSWERTEN
013700     05  LINK-DATA.
013800         10  LINK-ANZ-GELESEN    PIC S9(09) COMP.
013900         10  LINK-ANZ-GESCHRIEB  PIC S9(09) COMP.
014000*
014100 PROCEDURE DIVISION.
014200*
014300 A100-STEUERUNG SECTION.
014400 A100-00.
014500     IF SHOW-VERSION
014600         DISPLAY K-MODUL " LETZTE VERSION A.02.03"
014700         STOP RUN
014800     END-IF.
014900     PERFORM B000-VORLAUF.
015000     IF NOT PRG-ABBRUCH
015100         PERFORM B100-VERARBEITUNG
015200     END-IF.
015300     PERFORM B090-ENDE.
015400     STOP RUN.
015500 A100-99.
015600     EXIT.
015700*
015800 B000-VORLAUF SECTION.
015900 B000-00.
016000     PERFORM C000-INIT.
016100     PERFORM U200-TIMESTAMP.
016200     DISPLAY K-MODUL " START " TAL-ZEIT-NUM.
016300 B000-99.
016400     EXIT.
016500*
016600 B090-ENDE SECTION.
016700 B090-00.
016800     IF PRG-ABBRUCH
016900         DISPLAY K-MODUL " ABBRUCH - SIEHE LINK-RC/FILE-STATUS"
017000         DISPLAY "LINK-RC = " LINK-RC " FILE-STATUS = " FILE-STATUS
017100     ELSE
017200         STRING K-MODUL DELIMITED BY SPACE
017300             " ENDE - GELESEN " LINK-ANZ-GELESEN
017400             " GESCHRIEBEN " LINK-ANZ-GESCHRIEB
017500             INTO ZEILE
017600         DISPLAY ZEILE
017700     END-IF.
017800 B090-99.
017900     EXIT.
018000*
018100 B100-VERARBEITUNG SECTION.
018200 B100-00.
018300     INITIALIZE LINK-DATA.
018400     CALL "PPSFWD0M" USING LINK-REC.
018500     EVALUATE LINK-RC
018600         WHEN 0
018700             CONTINUE
018800         WHEN 100
018900             DISPLAY K-MODUL " HINWEIS - ACTFILE OHNE SAETZE"
019000         WHEN 9999
019100             DISPLAY K-MODUL " FEHLER IN PPSFWD0M"
019200             SET PRG-ABBRUCH TO TRUE
019300         WHEN OTHER
019400             DISPLAY K-MODUL " UNBEKANNTER LINK-RC " LINK-RC
019500             SET PRG-ABBRUCH TO TRUE
019600     END-EVALUATE.
019700 B100-99.
019800     EXIT.
019900*
020000 C000-INIT SECTION.
020100 C000-00.
020200     INITIALIZE SCHALTER.
020300     INITIALIZE LINK-REC.
020400     MOVE "FWDDRV0O" TO LINK-ANNOTATION.
020500 C000-99.
020600     EXIT.
020700*
020800 U200-TIMESTAMP SECTION.
020900 U200-00.
021000     ENTER TAL "TIME" USING TAL-TIME.
021100     MOVE CORR TAL-TIME TO TAL-TIME-D.
021200 U200-99.
021300     EXIT.
