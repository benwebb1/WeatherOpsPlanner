000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH =TALLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    PPSCPM0M.
001000 AUTHOR.        H. GRUENWALD.
001100 INSTALLATION.  BAULEITUNG ROHRZUG-PLANUNG.
001200 DATE-WRITTEN.  1984-03-05.
001300 DATE-COMPILED.
001400 SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DER BAULEITUNG.
001500*
001600*---------------------------------------------------------------*
001700* Letzte Aenderung  :: 2026-02-19
001800* Letzte Version    :: A.03.04
001900* Kurzbeschreibung  :: Vorwaerts-/Rueckwaertsrechnung mit
002000*                       Wetterrestriktion, Schlupf, krit. Pfad,
002100*                       Nullpunktverschiebung
002200* Auftrag           :: PPSNEW-2
002300*---------------------------------------------------------------*
002400* Vers.   | Datum      | von  | Kommentar
002500*---------|------------|------|-------------------------------
002600* A.00.00 |1984-03-05  | hg   | Neuerstellung (nur Vorwaerts-
002700*         |            |      | rechnung, noch ohne Wetter)
002800* A.01.00 |1986-08-19  | hg   | Wettertabelle WX-TABLE ergaenzt,
002900*         |            |      | Gate-Pruefung je Zeitschritt
003000* A.01.01 |1989-12-04  | wk   | Stromstaerke- und Pegelgrenze
003100*         |            |      | getrennt geprueft (UND-Pruefung)
003200* A.02.00 |1993-06-11  | rb   | Rueckwaertsrechnung, Schlupf und
003300*         |            |      | kritischer Pfad ergaenzt
003400* A.02.01 |1996-02-27  | rb   | Nullpunktverschiebung auf die
003500*         |            |      | Aktivitaet "PUNCH OUT OF PILOT"
003600* A.02.02 |1998-09-15  | kl   | JAHR-2000-PRUEFUNG: keine
003700*         |            |      | datumsabhaengigen Felder betroffen
003800* A.03.00 |2003-05-20  | kr   | CALL-Schnittstelle ueber LINK-REC
003900*         |            |      | (vormals eigenstaendiges COU-Modul)
004000* A.03.01 |2014-11-03  | hm   | Tabellenzugriff auf WX-TABLE von
004100*         |            |      | linearer Suche auf SEARCH ALL um-
004200*         |            |      | gestellt (Tabelle nach WX-T-STEP
004300*         |            |      | aufsteigend sortiert angeliefert)
004400* A.03.02 |2026-02-12  | hm   | Auftrag PPSNEW-2, Neufassung fuer
004500*         |            |      | Rohrzug-Terminierung
004600* A.03.03 |2026-02-18  | hm   | ACT-DESC wurde nie gelesen - AT-DESC
004700*         |            |      | kam bisher aus ACT-NAME; korrigiert
004800* A.03.04 |2026-02-19  | hm   | Steuerung auf B000/B100/B090 nach
004900*         |            |      | Haus-Schema umgestellt (war bisher
005000*         |            |      | direkt unter A100 verdrahtet)
005100*---------------------------------------------------------------*
005200*
005300* PROGRAMMBESCHREIBUNG
005400* Liest ACTFILE und WXFILE vollstaendig ein.  Die Vorwaertsrechnung
005500* entspricht PPSFWD0M, zusaetzlich wird nach Ermittlung des
005600* vorgaengerbedingten fruehesten Starts der Wetterzustand am
005700* Zeitschritt INTEGER(START) geprueft (ANALYSEINTERVALL = 1,00 STD);
005800* verletzt die Stroemung ACT-MAX-CURRENT oder der Pegel
005900* ACT-MIN-LEVEL die Grenze der Aktivitaet, wird der Start um ein
006000* Intervall verschoben und neu geprueft.  Im Anschluss wird das
006100* Projektende ermittelt, rueckwaerts gerechnet (spaetester Start/
006200* Ende, Schlupf, kritischer Pfad) und schliesslich auf die
006300* Nullpunkt-Aktivitaet "PUNCH OUT OF PILOT" nullpunktverschoben.
006400*
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     CLASS ALPHNUM IS "0123456789"
006900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007000                      " .,;-_".
007100*
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT ACT-FILE ASSIGN TO "ACTFILE"
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FILE-STATUS.
007700     SELECT WX-FILE ASSIGN TO "WXFILE"
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FILE-STATUS.
008000     SELECT SCD-FILE ASSIGN TO "SCHEDOUT"
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FILE-STATUS.
008300*
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  ACT-FILE
008700     LABEL RECORDS ARE STANDARD.
008800 COPY ACTRECC OF "=PPSLIB".
008900*
009000 FD  WX-FILE
009100     LABEL RECORDS ARE STANDARD.
009200 COPY WXSRECC OF "=PPSLIB".
009300*
009400 FD  SCD-FILE
009500     LABEL RECORDS ARE STANDARD.
009600 COPY SCDRECC OF "=PPSLIB".
009700*
009800 WORKING-STORAGE SECTION.
009900*
010000 01  COMP-FELDER.
010100     05  C4-ANZ                  PIC S9(04) COMP.
010200     05  C4-ANZ-WX               PIC S9(04) COMP.
010300     05  C4-IX                   PIC S9(04) COMP.
010400     05  C4-JX                   PIC S9(04) COMP.
010500     05  C4-PASS                 PIC S9(04) COMP.
010600     05  C4-OFFEN                PIC S9(04) COMP.
010700     05  C4-SCHRITT               PIC S9(05) COMP.
010800     05  C4-KRITISCH             PIC S9(04) COMP VALUE ZERO.
010900     05  C4-X.
011000         10  C4-X1               PIC S9(02) COMP.
011100         10  C4-X2               PIC S9(02) COMP.
011200     05  C4-NUM REDEFINES C4-X   PIC S9(04) COMP.
011300     05  C9-ANZ-GELESEN          PIC S9(09) COMP VALUE ZERO.
011400     05  C9-ANZ-GESCHRIEB        PIC S9(09) COMP VALUE ZERO.
011500*
011600 01  KONSTANTE-FELDER.
011700     05  K-MODUL                 PIC X(08) VALUE "PPSCPM0M".
011800*
011900 01  SCHALTER.
012000     05  FILE-STATUS              PIC X(02).
012100         88  FILE-OK                  VALUE "00".
012200         88  FILE-EOF-STAT             VALUE "10".
012300     05  REC-STAT REDEFINES FILE-STATUS.
012400         10  FILE-STATUS1         PIC X(01).
012500         10  FILE-STATUS2         PIC X(01).
012600     05  PRG-STATUS                PIC 9.
012700         88  PRG-OK                       VALUE 0.
012800         88  PRG-ABBRUCH                  VALUE 9.
012900*
013000 01  ACT-TABELLE.
013100     05  AT-ENTRY OCCURS 50 TIMES INDEXED BY AT-IX.
013200         10  AT-ID                PIC X(04).
013300         10  AT-DESC              PIC X(24).
013400         10  AT-GROUP             PIC X(12).
013500         10  AT-DUR               PIC 9(03)V99.
013600         10  AT-PRED-IDS.
013700             15  AT-PRED1         PIC X(04).
013800             15  AT-PRED2         PIC X(04).
013900         10  AT-PRED-KEY REDEFINES AT-PRED-IDS
014000                                  PIC X(08).
014100         10  AT-MAXCUR            PIC 9V99.
014200         10  AT-MINLVL            PIC S9V99.
014300         10  AT-START             PIC S9(05)V99.
014400         10  AT-END               PIC S9(05)V99.
014500         10  AT-LSTART            PIC S9(05)V99.
014600         10  AT-LEND              PIC S9(05)V99.
014700         10  AT-SLACK             PIC S9(05)V99.
014800         10  AT-CRIT              PIC X(01) VALUE "N".
014900             88  AT-IS-CRIT           VALUE "Y".
015000         10  AT-DONE              PIC X(01) VALUE "N".
015100             88  AT-IS-DONE           VALUE "Y".
015200*
015300 01  WX-TABELLE.
015400     05  WX-ENTRY OCCURS 500 TIMES
015500         ASCENDING KEY IS WX-T-STEP
015600         INDEXED BY WX-IX.
015700         10  WX-T-STEP            PIC 9(05).
015800         10  WX-T-CURRENT         PIC 9V99.
015900         10  WX-T-LEVEL           PIC S99V99.
016000*
016100 01  WORK-FELDER.
016200     05  W-PRED-ENDE              PIC S9(05)V99.
016300     05  W-BEREIT                 PIC X(01).
016400         88  W-IST-BEREIT             VALUE "Y".
016500     05  W-FELD-SUCH              PIC X(04).
016600     05  W-SUCH-OK                PIC X(01) VALUE "N".
016700         88  W-SUCH-JA                VALUE "J".
016800     05  AT-IX2                   PIC S9(04) COMP.
016900     05  W-PROJEKTENDE            PIC S9(05)V99.
017000     05  W-NULLPUNKT              PIC S9(05)V99 VALUE ZERO.
017100     05  W-NULLPUNKT-IX           PIC S9(04) COMP VALUE ZERO.
017200     05  W-GATE-OK                PIC X(01).
017300         88  W-GATE-IST-OK            VALUE "Y".
017400     05  W-WETTER-GEFUNDEN        PIC X(01).
017500         88  W-WETTER-DA              VALUE "Y".
017600     05  W-WX-CUR                 PIC 9V99.
017700     05  W-WX-LVL                 PIC S99V99.
017800*
017900 LINKAGE SECTION.
018000 01  LINK-REC.
018100     05  LINK-HDR.
018200         10  LINK-ANNOTATION      PIC X(08).
018300         10  LINK-RC              PIC S9(04) COMP.
018400     05  LINK-DATA.
018500         10  LINK-ANZ-GELESEN     PIC S9(09) COMP.
018600         10  LINK-ANZ-GESCHRIEB   PIC S9(09) COMP.
018700         10  LINK-ANZ-KRITISCH    PIC S9(04) COMP.
018800*
018900 PROCEDURE DIVISION USING LINK-REC.
019000*
019100 A100-STEUERUNG SECTION.
019200 A100-00.
019300     PERFORM B000-VORLAUF.
019400     IF PRG-ABBRUCH
019500         CONTINUE
019600     ELSE
019700         PERFORM B100-VERARBEITUNG
019800     END-IF.
019900     PERFORM B090-ENDE.
020000     EXIT PROGRAM.
020100     .
020200 A100-99.
020300     EXIT.
020400*
020500******************************************************************
020600* Vorlauf
020700******************************************************************
020800 B000-VORLAUF SECTION.
020900 B000-00.
021000     PERFORM C000-INIT.
021100     .
021200 B000-99.
021300     EXIT.
021400*
021500******************************************************************
021600* Verarbeitung
021700******************************************************************
021800 B100-VERARBEITUNG SECTION.
021900 B100-00.
022000     PERFORM C200-LOAD-ACTIVITES THRU C200-99.
022100     IF C4-ANZ = ZERO
022200         MOVE 100 TO LINK-RC
022300         SET PRG-ABBRUCH TO TRUE
022400         EXIT SECTION
022500     END-IF.
022600     PERFORM C210-LOAD-WEATHER THRU C210-99.
022700     PERFORM C300-FORWARD-PASS THRU C300-99.
022800     PERFORM C400-BACKWARD-PASS THRU C400-99.
022900     PERFORM C500-REBASE THRU C500-99.
023000     PERFORM C600-WRITE-SCHED THRU C600-99.
023100     .
023200 B100-99.
023300     EXIT.
023400*
023500******************************************************************
023600* Ende
023700******************************************************************
023800 B090-ENDE SECTION.
023900 B090-00.
024000     MOVE C9-ANZ-GELESEN TO LINK-ANZ-GELESEN.
024100     MOVE C9-ANZ-GESCHRIEB TO LINK-ANZ-GESCHRIEB.
024200     MOVE C4-KRITISCH TO LINK-ANZ-KRITISCH.
024300     IF NOT PRG-ABBRUCH
024400         MOVE 0 TO LINK-RC
024500     END-IF.
024600     .
024700 B090-99.
024800     EXIT.
024900*
025000 C000-INIT SECTION.
025100 C000-00.
025200     MOVE ZERO TO C4-ANZ C4-ANZ-WX C9-ANZ-GELESEN C9-ANZ-GESCHRIEB
025300                  C4-KRITISCH.
025400     MOVE ZERO TO LINK-RC.
025500 C000-99.
025600     EXIT.
025700*
025800 C200-LOAD-ACTIVITES SECTION.
025900 C200-00.
026000     OPEN INPUT ACT-FILE.
026100     IF NOT FILE-OK
026200         MOVE 9999 TO LINK-RC
026300         GO TO C200-99
026400     END-IF.
026500     PERFORM C205-LESEN THRU C205-99
026600         UNTIL FILE-EOF-STAT OR C4-ANZ >= 50.
026700     CLOSE ACT-FILE.
026800 C200-99.
026900     EXIT.
027000*
027100 C205-LESEN SECTION.
027200 C205-00.
027300     READ ACT-FILE
027400         AT END
027500             SET FILE-EOF-STAT TO TRUE
027600             GO TO C205-99
027700     END-READ.
027800     ADD 1 TO C9-ANZ-GELESEN.
027900     ADD 1 TO C4-ANZ.
028000     SET AT-IX TO C4-ANZ.
028100     MOVE ACT-ID          TO AT-ID (AT-IX).
028200     MOVE ACT-DESC        TO AT-DESC (AT-IX).
028300     MOVE ACT-GROUP       TO AT-GROUP (AT-IX).
028400     MOVE ACT-DUR-HOURS   TO AT-DUR (AT-IX).
028500     MOVE ACT-PRED-1      TO AT-PRED1 (AT-IX).
028600     MOVE ACT-PRED-2      TO AT-PRED2 (AT-IX).
028700     MOVE ACT-MAX-CURRENT TO AT-MAXCUR (AT-IX).
028800     MOVE ACT-MIN-LEVEL   TO AT-MINLVL (AT-IX).
028900     MOVE ZERO            TO AT-START (AT-IX) AT-END (AT-IX)
029000                              AT-SLACK (AT-IX).
029100     MOVE "N"             TO AT-DONE (AT-IX) AT-CRIT (AT-IX).
029200     IF AT-DESC (AT-IX) = "PUNCH OUT OF PILOT"
029300         MOVE C4-ANZ TO W-NULLPUNKT-IX
029400     END-IF.
029500 C205-99.
029600     EXIT.
029700*
029800 C210-LOAD-WEATHER SECTION.
029900 C210-00.
030000     OPEN INPUT WX-FILE.
030100     IF NOT FILE-OK
030200         GO TO C210-99
030300     END-IF.
030400     MOVE "00" TO FILE-STATUS.
030500     PERFORM C215-LESEN-WX THRU C215-99
030600         UNTIL FILE-EOF-STAT OR C4-ANZ-WX >= 500.
030700     CLOSE WX-FILE.
030800 C210-99.
030900     EXIT.
031000*
031100 C215-LESEN-WX SECTION.
031200 C215-00.
031300     READ WX-FILE
031400         AT END
031500             SET FILE-EOF-STAT TO TRUE
031600             GO TO C215-99
031700     END-READ.
031800     ADD 1 TO C4-ANZ-WX.
031900     SET WX-IX TO C4-ANZ-WX.
032000     MOVE WX-STEP    TO WX-T-STEP (WX-IX).
032100     MOVE WX-CURRENT TO WX-T-CURRENT (WX-IX).
032200     MOVE WX-LEVEL   TO WX-T-LEVEL (WX-IX).
032300 C215-99.
032400     EXIT.
032500*
032600 C300-FORWARD-PASS SECTION.
032700 C300-00.
032800*    Vorwaertsrechnung wie PPSFWD0M (Mehrfachdurchlauf ueber die
032900*    Vorgaengerketten), anschliessend je Aktivitaet Wetterpruefung.
033000     MOVE ZERO TO C4-PASS.
033100     MOVE 1 TO C4-OFFEN.
033200     PERFORM C310-EIN-DURCHLAUF THRU C310-99
033300         UNTIL C4-OFFEN = ZERO OR C4-PASS > 50.
033400 C300-99.
033500     EXIT.
033600*
033700 C310-EIN-DURCHLAUF SECTION.
033800 C310-00.
033900     ADD 1 TO C4-PASS.
034000     MOVE ZERO TO C4-OFFEN.
034100     PERFORM C320-EINE-AKTIVITAET THRU C320-99
034200         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-ANZ.
034300 C310-99.
034400     EXIT.
034500*
034600 C320-EINE-AKTIVITAET SECTION.
034700 C320-00.
034800     SET AT-IX TO C4-IX.
034900     IF AT-IS-DONE (AT-IX)
035000         GO TO C320-99
035100     END-IF.
035200     MOVE "Y" TO W-BEREIT.
035300     MOVE ZERO TO W-PRED-ENDE.
035400     PERFORM C330-VORGAENGER-PRUEFEN THRU C330-99
035500         VARYING C4-JX FROM 1 BY 1 UNTIL C4-JX > 2.
035600     IF W-IST-BEREIT
035700         MOVE W-PRED-ENDE TO AT-START (AT-IX)
035800         PERFORM C311-WETTER-GATE THRU C311-99
035900         COMPUTE AT-END (AT-IX) = AT-START (AT-IX) + AT-DUR (AT-IX)
036000         MOVE "Y" TO AT-DONE (AT-IX)
036100     ELSE
036200         ADD 1 TO C4-OFFEN
036300     END-IF.
036400 C320-99.
036500     EXIT.
036600*
036700 C330-VORGAENGER-PRUEFEN SECTION.
036800 C330-00.
036900     IF C4-JX = 1
037000         IF AT-PRED1 (AT-IX) = "-" OR AT-PRED1 (AT-IX) = SPACES
037100             GO TO C330-99
037200         END-IF
037300         MOVE AT-PRED1 (AT-IX) TO W-FELD-SUCH
037400     ELSE
037500         IF AT-PRED2 (AT-IX) = "-" OR AT-PRED2 (AT-IX) = SPACES
037600             GO TO C330-99
037700         END-IF
037800         MOVE AT-PRED2 (AT-IX) TO W-FELD-SUCH
037900     END-IF.
038000     MOVE "N" TO W-SUCH-OK.
038100     PERFORM C340-SUCHE-VORGAENGER THRU C340-99
038200         VARYING AT-IX2 FROM 1 BY 1 UNTIL AT-IX2 > C4-ANZ.
038300     IF W-SUCH-JA
038400         IF NOT AT-IS-DONE (AT-IX2)
038500             MOVE "N" TO W-BEREIT
038600         ELSE
038700             IF AT-END (AT-IX2) > W-PRED-ENDE
038800                 MOVE AT-END (AT-IX2) TO W-PRED-ENDE
038900             END-IF
039000         END-IF
039100     END-IF.
039200 C330-99.
039300     EXIT.
039400*
039500 C340-SUCHE-VORGAENGER SECTION.
039600 C340-00.
039700     IF AT-ID (AT-IX2) = W-FELD-SUCH
039800         MOVE "J" TO W-SUCH-OK
039900     END-IF.
040000 C340-99.
040100     EXIT.
040200*
040300 C311-WETTER-GATE SECTION.
040400 C311-00.
040500*    Zeitschritt = START GERUNDET (ANALYSEINTERVALL = 1,00 STD).
040600*    Solange die Grenzwerte verletzt sind, wird der Start um ein
040700*    Intervall verschoben und der Zeitschritt neu geprueft.
040800     MOVE "N" TO W-GATE-OK.
040900     PERFORM C312-EIN-GATE-TEST THRU C312-99
041000         UNTIL W-GATE-IST-OK.
041100 C311-99.
041200     EXIT.
041300*
041400 C312-EIN-GATE-TEST SECTION.
041500 C312-00.
041600     COMPUTE C4-SCHRITT ROUNDED = AT-START (AT-IX).
041700     PERFORM C313-WX-SUCHEN THRU C313-99.
041800     IF (AT-MAXCUR (AT-IX) = ZERO OR W-WX-CUR NOT > AT-MAXCUR (AT-IX))
041900         AND (AT-MINLVL (AT-IX) = ZERO
042000             OR W-WX-LVL NOT < AT-MINLVL (AT-IX))
042100         MOVE "Y" TO W-GATE-OK
042200     ELSE
042300         ADD 1 TO AT-START (AT-IX)
042400     END-IF.
042500 C312-99.
042600     EXIT.
042700*
042800 C313-WX-SUCHEN SECTION.
042900 C313-00.
043000*    FEHLT DER SCHRITT IN DER TABELLE, GELTEN STROEMUNG UND PEGEL
043100*    ALS 0 (KEINE EINSCHRAENKUNG).
043200     MOVE "N" TO W-WETTER-GEFUNDEN.
043300     MOVE ZERO TO W-WX-CUR W-WX-LVL.
043400     IF C4-ANZ-WX = ZERO
043500         GO TO C313-99
043600     END-IF.
043700     SET WX-IX TO 1.
043800     SEARCH ALL WX-ENTRY
043900         WHEN WX-T-STEP (WX-IX) = C4-SCHRITT
044000             MOVE "Y" TO W-WETTER-GEFUNDEN
044100             MOVE WX-T-CURRENT (WX-IX) TO W-WX-CUR
044200             MOVE WX-T-LEVEL (WX-IX) TO W-WX-LVL
044300     END-SEARCH.
044400 C313-99.
044500     EXIT.
044600*
044700 C400-BACKWARD-PASS SECTION.
044800 C400-00.
044900*    Projektende = groesstes Aktivitaetsende.  Spaetestes Ende aller
045000*    Aktivitaeten zunaechst auf Projektende gesetzt, anschliessend
045100*    rueckwaerts in umgekehrter Eingabereihenfolge verfeinert.
045200     MOVE ZERO TO W-PROJEKTENDE.
045300     PERFORM C410-PROJEKTENDE-SUCHEN THRU C410-99
045400         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-ANZ.
045500     PERFORM C420-LSTART-INIT THRU C420-99
045600         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-ANZ.
045700     PERFORM C430-RUECKWAERTS THRU C430-99
045800         VARYING C4-IX FROM C4-ANZ BY -1 UNTIL C4-IX < 1.
045900     PERFORM C440-SCHLUPF THRU C440-99
046000         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-ANZ.
046100 C400-99.
046200     EXIT.
046300*
046400 C410-PROJEKTENDE-SUCHEN SECTION.
046500 C410-00.
046600     SET AT-IX TO C4-IX.
046700     IF AT-END (AT-IX) > W-PROJEKTENDE
046800         MOVE AT-END (AT-IX) TO W-PROJEKTENDE
046900     END-IF.
047000 C410-99.
047100     EXIT.
047200*
047300 C420-LSTART-INIT SECTION.
047400 C420-00.
047500     SET AT-IX TO C4-IX.
047600     MOVE W-PROJEKTENDE TO AT-LEND (AT-IX).
047700     COMPUTE AT-LSTART (AT-IX) = AT-LEND (AT-IX) - AT-DUR (AT-IX).
047800 C420-99.
047900     EXIT.
048000*
048100 C430-RUECKWAERTS SECTION.
048200 C430-00.
048300     SET AT-IX TO C4-IX.
048400     PERFORM C435-VORGAENGER-ZURUECK THRU C435-99
048500         VARYING C4-JX FROM 1 BY 1 UNTIL C4-JX > 2.
048600 C430-99.
048700     EXIT.
048800*
048900 C435-VORGAENGER-ZURUECK SECTION.
049000 C435-00.
049100     IF C4-JX = 1
049200         IF AT-PRED1 (AT-IX) = "-" OR AT-PRED1 (AT-IX) = SPACES
049300             GO TO C435-99
049400         END-IF
049500         MOVE AT-PRED1 (AT-IX) TO W-FELD-SUCH
049600     ELSE
049700         IF AT-PRED2 (AT-IX) = "-" OR AT-PRED2 (AT-IX) = SPACES
049800             GO TO C435-99
049900         END-IF
050000         MOVE AT-PRED2 (AT-IX) TO W-FELD-SUCH
050100     END-IF.
050200     MOVE "N" TO W-SUCH-OK.
050300     PERFORM C340-SUCHE-VORGAENGER THRU C340-99
050400         VARYING AT-IX2 FROM 1 BY 1 UNTIL AT-IX2 > C4-ANZ.
050500     IF W-SUCH-JA
050600         IF AT-LSTART (AT-IX) < AT-LEND (AT-IX2)
050700             MOVE AT-LSTART (AT-IX) TO AT-LEND (AT-IX2)
050800             COMPUTE AT-LSTART (AT-IX2) =
050900                 AT-LEND (AT-IX2) - AT-DUR (AT-IX2)
051000         END-IF
051100     END-IF.
051200 C435-99.
051300     EXIT.
051400*
051500 C440-SCHLUPF SECTION.
051600 C440-00.
051700     SET AT-IX TO C4-IX.
051800     COMPUTE AT-SLACK (AT-IX) =
051900         AT-LSTART (AT-IX) - AT-START (AT-IX).
052000     IF AT-SLACK (AT-IX) = ZERO
052100         MOVE "Y" TO AT-CRIT (AT-IX)
052200         ADD 1 TO C4-KRITISCH
052300     END-IF.
052400 C440-99.
052500     EXIT.
052600*
052700 C500-REBASE SECTION.
052800 C500-00.
052900*    NULLPUNKTVERSCHIEBUNG: START DER AKTIVITAET "PUNCH OUT OF
053000*    PILOT" WIRD VON ALLEN STARTS/ENDEN ABGEZOGEN.
053100     MOVE ZERO TO W-NULLPUNKT.
053200     IF W-NULLPUNKT-IX > ZERO
053300         SET AT-IX TO W-NULLPUNKT-IX
053400         MOVE AT-START (AT-IX) TO W-NULLPUNKT
053500     END-IF.
053600     IF W-NULLPUNKT NOT = ZERO
053700         PERFORM C510-EINE-VERSCHIEBEN THRU C510-99
053800             VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-ANZ
053900     END-IF.
054000 C500-99.
054100     EXIT.
054200*
054300 C510-EINE-VERSCHIEBEN SECTION.
054400 C510-00.
054500     SET AT-IX TO C4-IX.
054600     SUBTRACT W-NULLPUNKT FROM AT-START (AT-IX).
054700     SUBTRACT W-NULLPUNKT FROM AT-END (AT-IX).
054800 C510-99.
054900     EXIT.
055000*
055100 C600-WRITE-SCHED SECTION.
055200 C600-00.
055300     OPEN OUTPUT SCD-FILE.
055400     PERFORM C610-SCHED-SATZ THRU C610-99
055500         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-ANZ.
055600     CLOSE SCD-FILE.
055700 C600-99.
055800     EXIT.
055900*
056000 C610-SCHED-SATZ SECTION.
056100 C610-00.
056200     SET AT-IX TO C4-IX.
056300     MOVE AT-ID (AT-IX)      TO SC-ID.
056400     MOVE AT-DESC (AT-IX)    TO SC-DESC.
056500     MOVE AT-DUR (AT-IX)     TO SC-DUR.
056600     MOVE AT-START (AT-IX)   TO SC-START.
056700     MOVE AT-END (AT-IX)     TO SC-END.
056800     MOVE AT-GROUP (AT-IX)   TO SC-GROUP.
056900     MOVE AT-SLACK (AT-IX)   TO SC-SLACK.
057000     MOVE AT-CRIT (AT-IX)    TO SC-CRITICAL.
057100     WRITE SCD-REC.
057200     ADD 1 TO C9-ANZ-GESCHRIEB.
057300 C610-99.
057400     EXIT.
