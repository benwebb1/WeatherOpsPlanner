000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    PPSFWD0M.
001100 AUTHOR.        H. GRUENWALD.
001200 INSTALLATION.  BAULEITUNG ROHRZUG-PLANUNG.
001300 DATE-WRITTEN.  1984-02-09.
001400 DATE-COMPILED.
001500 SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DER BAULEITUNG.
001600*
001700*---------------------------------------------------------------*
001800* Letzte Aenderung  :: 2026-02-19
001900* Letzte Version    :: A.02.04
002000* Kurzbeschreibung  :: Grobterminierung aus Vorgaengerbeziehung
002100*                       ohne Wetter-, Gezeiten- oder Taglichtpr.
002200* Auftrag           :: PPSNEW-1
002300*---------------------------------------------------------------*
002400* Vers.   | Datum      | von  | Kommentar
002500*---------|------------|------|-------------------------------
002600* A.00.00 |1984-02-09  | hg   | Neuerstellung
002700* A.00.01 |1987-05-02  | hg   | Grenze ACT-TABLE auf 50 Saetze
002800* A.00.02 |1990-09-14  | wk   | Unbekannte Vorgaenger werden
002900*         |            |      | uebersprungen statt abgebrochen
003000* A.01.00 |1994-02-21  | rb   | Mehrfachdurchlauf zur Aufloesung
003100*         |            |      | verketteter Vorgaenger ergaenzt
003200* A.01.01 |1998-09-11  | kl   | JAHR-2000-PRUEFUNG: keine
003300*         |            |      | datumsabhaengigen Felder betroffen
003400* A.02.00 |2003-05-20  | kr   | Aufruf ueber LINK-REC (vormals
003500*         |            |      | eigenstaendiges ANO-Modul)
003600* A.02.01 |2011-07-08  | hm   | Zaehler GELESEN/GESCHRIEBEN an
003700*         |            |      | LINK-DATA zurueckgemeldet
003800* A.02.02 |2026-02-11  | hm   | Auftrag PPSNEW-1, Neufassung fuer
003900*         |            |      | Rohrzug-Terminierung
004000* A.02.03 |2026-02-18  | hm   | ACT-DESC wurde nie gelesen - AT-DESC
004100*         |            |      | kam bisher aus ACT-NAME; korrigiert
004200* A.02.04 |2026-02-19  | hm   | Steuerung auf B000/B100/B090 nach
004300*         |            |      | Haus-Schema umgestellt (war bisher
004400*         |            |      | direkt unter A100 verdrahtet)
004500*---------------------------------------------------------------*
004600*
004700* PROGRAMMBESCHREIBUNG
004800* Liest ACTFILE vollstaendig in die Tabelle AT-ENTRY ein (hoechstens
004900* 50 Aktivitaeten).  Der fruheste Start einer Aktivitaet ist das
005000* Maximum der Endzeiten ihrer Vorgaenger (0, wenn keine Vorgaenger
005100* vorhanden sind); das Ende ist Start plus Dauer.  Da Vorgaenger in
005200* beliebiger Reihenfolge in der Datei stehen koennen, wird die
005300* Tabelle mehrfach durchlaufen, bis jede Aktivitaet aufgeloest ist.
005400* Unbekannte Vorgaenger-Kuerzel werden stillschweigend ignoriert.
005500* Schlupf und kritischer Pfad sind hier nicht gefragt (SC-SLACK =
005600* 0, SC-CRITICAL = "N") - das bleibt PPSCPM0M vorbehalten.
005700*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS ALPHNUM IS "0123456789"
006200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006300                      " .,;-_".
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT ACT-FILE ASSIGN TO "ACTFILE"
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FILE-STATUS.
007000     SELECT SCD-FILE ASSIGN TO "SCHEDOUT"
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FILE-STATUS.
007300*
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  ACT-FILE
007700     LABEL RECORDS ARE STANDARD.
007800 COPY ACTRECC OF "=PPSLIB".
007900*
008000 FD  SCD-FILE
008100     LABEL RECORDS ARE STANDARD.
008200 COPY SCDRECC OF "=PPSLIB".
008300*
008400 WORKING-STORAGE SECTION.
008500*
008600 01  COMP-FELDER.
008700     05  C4-ANZ                  PIC S9(04) COMP.
008800     05  C4-IX                   PIC S9(04) COMP.
008900     05  C4-JX                   PIC S9(04) COMP.
009000     05  C4-PASS                 PIC S9(04) COMP.
009100     05  C4-OFFEN                PIC S9(04) COMP.
009200     05  C4-X.
009300         10  C4-X1               PIC S9(02) COMP.
009400         10  C4-X2               PIC S9(02) COMP.
009500     05  C4-NUM REDEFINES C4-X   PIC S9(04) COMP.
009600     05  C9-ANZ-GELESEN          PIC S9(09) COMP VALUE ZERO.
009700     05  C9-ANZ-GESCHRIEB        PIC S9(09) COMP VALUE ZERO.
009800*
009900 01  KONSTANTE-FELDER.
010000     05  K-MODUL                 PIC X(08) VALUE "PPSFWD0M".
010100*
010200 01  SCHALTER.
010300     05  FILE-STATUS              PIC X(02).
010400         88  FILE-OK                  VALUE "00".
010500         88  FILE-EOF-STAT             VALUE "10".
010600     05  REC-STAT REDEFINES FILE-STATUS.
010700         10  FILE-STATUS1         PIC X(01).
010800         10  FILE-STATUS2         PIC X(01).
010900     05  MSG-STATUS                PIC 9.
011000         88  MSG-OK                    VALUE 0.
011100         88  MSG-EOF                   VALUE 1.
011200     05  PRG-STATUS                PIC 9.
011300         88  PRG-OK                       VALUE 0.
011400         88  PRG-ABBRUCH                  VALUE 9.
011500*
011600 01  ACT-TABELLE.
011700     05  AT-ENTRY OCCURS 50 TIMES INDEXED BY AT-IX.
011800         10  AT-ID                PIC X(04).
011900         10  AT-DESC              PIC X(24).
012000         10  AT-GROUP             PIC X(12).
012100         10  AT-DUR               PIC 9(03)V99.
012200         10  AT-PRED-IDS.
012300             15  AT-PRED1         PIC X(04).
012400             15  AT-PRED2         PIC X(04).
012500         10  AT-PRED-KEY REDEFINES AT-PRED-IDS
012600                                  PIC X(08).
012700         10  AT-START             PIC S9(05)V99.
012800         10  AT-END               PIC S9(05)V99.
012900         10  AT-DONE              PIC X(01) VALUE "N".
013000             88  AT-IS-DONE           VALUE "Y".
013100*
013200 01  WORK-FELDER.
013300     05  W-PRED-ENDE              PIC S9(05)V99.
013400     05  W-BEREIT                 PIC X(01).
013500         88  W-IST-BEREIT             VALUE "Y".
013600     05  W-FELD-SUCH              PIC X(04).
013700     05  W-SUCH-OK                PIC X(01) VALUE "N".
013800         88  W-SUCH-JA                VALUE "J".
013900     05  AT-IX2                   PIC S9(04) COMP.
014000*
014100 LINKAGE SECTION.
014200 01  LINK-REC.
014300     05  LINK-HDR.
014400         10  LINK-ANNOTATION      PIC X(08).
014500         10  LINK-RC              PIC S9(04) COMP.
014600     05  LINK-DATA.
014700         10  LINK-ANZ-GELESEN     PIC S9(09) COMP.
014800         10  LINK-ANZ-GESCHRIEB   PIC S9(09) COMP.
014900*
015000 PROCEDURE DIVISION USING LINK-REC.
015100*
015200 A100-STEUERUNG SECTION.
015300 A100-00.
015400     PERFORM B000-VORLAUF.
015500     IF PRG-ABBRUCH
015600         CONTINUE
015700     ELSE
015800         PERFORM B100-VERARBEITUNG
015900     END-IF.
016000     PERFORM B090-ENDE.
016100     EXIT PROGRAM.
016200     .
016300 A100-99.
016400     EXIT.
016500*
016600******************************************************************
016700* Vorlauf
016800******************************************************************
016900 B000-VORLAUF SECTION.
017000 B000-00.
017100     PERFORM C000-INIT.
017200     .
017300 B000-99.
017400     EXIT.
017500*
017600******************************************************************
017700* Verarbeitung
017800******************************************************************
017900 B100-VERARBEITUNG SECTION.
018000 B100-00.
018100     PERFORM C200-LOAD-ACTIVITES THRU C200-99.
018200     IF C4-ANZ = ZERO
018300         MOVE 100 TO LINK-RC
018400         SET PRG-ABBRUCH TO TRUE
018500         EXIT SECTION
018600     END-IF.
018700     PERFORM C300-RESOLVE-EARLIEST THRU C300-99.
018800     PERFORM C400-WRITE-SCHED THRU C400-99.
018900     .
019000 B100-99.
019100     EXIT.
019200*
019300******************************************************************
019400* Ende
019500******************************************************************
019600 B090-ENDE SECTION.
019700 B090-00.
019800     MOVE C9-ANZ-GELESEN TO LINK-ANZ-GELESEN.
019900     MOVE C9-ANZ-GESCHRIEB TO LINK-ANZ-GESCHRIEB.
020000     IF NOT PRG-ABBRUCH
020100         MOVE 0 TO LINK-RC
020200     END-IF.
020300     .
020400 B090-99.
020500     EXIT.
020600*
020700 C000-INIT SECTION.
020800 C000-00.
020900     MOVE ZERO TO C4-ANZ C9-ANZ-GELESEN C9-ANZ-GESCHRIEB.
021000     MOVE ZERO TO LINK-RC.
021100 C000-99.
021200     EXIT.
021300*
021400 C200-LOAD-ACTIVITES SECTION.
021500 C200-00.
021600     OPEN INPUT ACT-FILE.
021700     IF NOT FILE-OK
021800         MOVE 9999 TO LINK-RC
021900         GO TO C200-99
022000     END-IF.
022100     PERFORM C210-LESEN THRU C210-99
022200         UNTIL FILE-EOF-STAT OR C4-ANZ >= 50.
022300     CLOSE ACT-FILE.
022400 C200-99.
022500     EXIT.
022600*
022700 C210-LESEN SECTION.
022800 C210-00.
022900     READ ACT-FILE
023000         AT END
023100             SET FILE-EOF-STAT TO TRUE
023200             GO TO C210-99
023300     END-READ.
023400     ADD 1 TO C9-ANZ-GELESEN.
023500     ADD 1 TO C4-ANZ.
023600     SET AT-IX TO C4-ANZ.
023700     MOVE ACT-ID          TO AT-ID (AT-IX).
023800     MOVE ACT-DESC        TO AT-DESC (AT-IX).
023900     MOVE ACT-GROUP       TO AT-GROUP (AT-IX).
024000     MOVE ACT-DUR-HOURS   TO AT-DUR (AT-IX).
024100     MOVE ACT-PRED-1      TO AT-PRED1 (AT-IX).
024200     MOVE ACT-PRED-2      TO AT-PRED2 (AT-IX).
024300     MOVE ZERO            TO AT-START (AT-IX) AT-END (AT-IX).
024400     MOVE "N"             TO AT-DONE (AT-IX).
024500 C210-99.
024600     EXIT.
024700*
024800 C300-RESOLVE-EARLIEST SECTION.
024900 C300-00.
025000*    Mehrfachdurchlauf: eine Aktivitaet wird erst aufgeloest, wenn
025100*    alle ihre (bekannten) Vorgaenger bereits aufgeloest sind.  Bei
025200*    hoechstens 50 Aktivitaeten und azyklischen Vorgaengerketten
025300*    genuegen hoechstens 50 Durchlaeufe.
025400     MOVE ZERO TO C4-PASS.
025500     MOVE 1 TO C4-OFFEN.
025600     PERFORM C310-EIN-DURCHLAUF THRU C310-99
025700         UNTIL C4-OFFEN = ZERO OR C4-PASS > 50.
025800 C300-99.
025900     EXIT.
026000*
026100 C310-EIN-DURCHLAUF SECTION.
026200 C310-00.
026300     ADD 1 TO C4-PASS.
026400     MOVE ZERO TO C4-OFFEN.
026500     PERFORM C320-EINE-AKTIVITAET THRU C320-99
026600         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-ANZ.
026700 C310-99.
026800     EXIT.
026900*
027000 C320-EINE-AKTIVITAET SECTION.
027100 C320-00.
027200     SET AT-IX TO C4-IX.
027300     IF AT-IS-DONE (AT-IX)
027400         GO TO C320-99
027500     END-IF.
027600     MOVE "Y" TO W-BEREIT.
027700     MOVE ZERO TO W-PRED-ENDE.
027800     PERFORM C330-VORGAENGER-PRUEFEN THRU C330-99
027900         VARYING C4-JX FROM 1 BY 1 UNTIL C4-JX > 2.
028000     IF W-IST-BEREIT
028100         MOVE W-PRED-ENDE TO AT-START (AT-IX)
028200         COMPUTE AT-END (AT-IX) = AT-START (AT-IX) + AT-DUR (AT-IX)
028300         MOVE "Y" TO AT-DONE (AT-IX)
028400     ELSE
028500         ADD 1 TO C4-OFFEN
028600     END-IF.
028700 C320-99.
028800     EXIT.
028900*
029000 C330-VORGAENGER-PRUEFEN SECTION.
029100 C330-00.
029200*    C4-JX = 1 PRUEFT AT-PRED1, C4-JX = 2 PRUEFT AT-PRED2.
029300     IF C4-JX = 1
029400         IF AT-PRED1 (AT-IX) = "-" OR AT-PRED1 (AT-IX) = SPACES
029500             GO TO C330-99
029600         END-IF
029700         MOVE AT-PRED1 (AT-IX) TO W-FELD-SUCH
029800     ELSE
029900         IF AT-PRED2 (AT-IX) = "-" OR AT-PRED2 (AT-IX) = SPACES
030000             GO TO C330-99
030100         END-IF
030200         MOVE AT-PRED2 (AT-IX) TO W-FELD-SUCH
030300     END-IF.
030400     MOVE "N" TO W-SUCH-OK.
030500     PERFORM C340-SUCHE-VORGAENGER THRU C340-99
030600         VARYING AT-IX2 FROM 1 BY 1 UNTIL AT-IX2 > C4-ANZ.
030700     IF W-SUCH-JA
030800         IF NOT AT-IS-DONE (AT-IX2)
030900             MOVE "N" TO W-BEREIT
031000         ELSE
031100             IF AT-END (AT-IX2) > W-PRED-ENDE
031200                 MOVE AT-END (AT-IX2) TO W-PRED-ENDE
031300             END-IF
031400         END-IF
031500     END-IF.
031600 C330-99.
031700     EXIT.
031800*
031900 C340-SUCHE-VORGAENGER SECTION.
032000 C340-00.
032100     IF AT-ID (AT-IX2) = W-FELD-SUCH
032200         MOVE "J" TO W-SUCH-OK
032300     END-IF.
032400 C340-99.
032500     EXIT.
032600*
032700 C400-WRITE-SCHED SECTION.
032800 C400-00.
032900     OPEN OUTPUT SCD-FILE.
033000     PERFORM C410-SCHED-SATZ THRU C410-99
033100         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-ANZ.
033200     CLOSE SCD-FILE.
033300 C400-99.
033400     EXIT.
033500*
033600 C410-SCHED-SATZ SECTION.
033700 C410-00.
033800     SET AT-IX TO C4-IX.
033900     MOVE AT-ID (AT-IX)      TO SC-ID.
034000     MOVE AT-DESC (AT-IX)    TO SC-DESC.
034100     MOVE AT-DUR (AT-IX)     TO SC-DUR.
034200     MOVE AT-START (AT-IX)   TO SC-START.
034300     MOVE AT-END (AT-IX)     TO SC-END.
034400     MOVE AT-GROUP (AT-IX)   TO SC-GROUP.
034500     MOVE ZERO               TO SC-SLACK.
034600     MOVE "N"                TO SC-CRITICAL.
034700     WRITE SCD-REC.
034800     ADD 1 TO C9-ANZ-GESCHRIEB.
034900 C410-99.
035000     EXIT.
