000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH =TALLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    PPSRPT0M.
001000 AUTHOR.        H. GRUENWALD.
001100 INSTALLATION.  BAULEITUNG ROHRZUG-PLANUNG.
001200 DATE-WRITTEN.  1984-04-05.
001300 DATE-COMPILED.
001400 SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DER BAULEITUNG.
001500*
001600*---------------------------------------------------------------*
001700* Letzte Aenderung  :: 2026-02-19
001800* Letzte Version    :: A.02.03
001900* Kurzbeschreibung  :: Terminliste aus SCHEDOUT (Gruppen-
002000*                       zwischensummen, Endsumme), Druckbild
002100*                       RPTFILE
002200* Auftrag           :: PPSNEW-5
002300*---------------------------------------------------------------*
002400* Vers.   | Datum      | von  | Kommentar
002500*---------|------------|------|-------------------------------
002600* A.00.00 |1984-04-05  | hg   | Neuerstellung
002700* A.00.01 |1989-08-17  | hg   | Gruppenzwischensumme (Anzahl,
002800*         |            |      | Dauer) ergaenzt
002900* A.01.00 |1990-02-27  | wk   | Seitenkopf mit Datum/Uhrzeit und
003000*         |            |      | Seitenzaehlung, 60 Zeilen/Seite
003100* A.01.01 |1998-11-10  | kl   | JAHR-2000-PRUEFUNG: keine
003200*         |            |      | datumsabhaengigen Felder betroffen
003300* A.02.00 |2003-05-20  | kr   | CALL-Schnittstelle ueber LINK-REC
003400*         |            |      | (vormals eigenstaendiges Druck-
003500*         |            |      | modul)
003600* A.02.01 |2026-02-16  | hm   | Auftrag PPSNEW-5, Neufassung fuer
003700*         |            |      | Rohrzug-Terminierung
003800* A.02.02 |2026-02-18  | hm   | Vorzeichenfelder in RPT-DETAIL-LINE
003900*         |            |      | waren um 1 Stelle zu breit (ZZZZ9.99-),
004000*         |            |      | Spalten liefen ggue. Druckbild auseinander
004100* A.02.03 |2026-02-19  | hm   | Steuerung auf B000/B100/B090 nach
004200*         |            |      | Haus-Schema umgestellt (war bisher
004300*         |            |      | direkt unter A100 verdrahtet)
004400*---------------------------------------------------------------*
004500*
004600* PROGRAMMBESCHREIBUNG
004700* Liest SCHEDOUT (von PPSFWD0M, PPSCPM0M oder PPSWAL0M erzeugt)
004800* vollstaendig in die SCHED-TABELLE ein, sortiert sie durch
004900* paarweises Vertauschen (C250-SORT-SCHED) nach Aktivitaetsgruppe,
005000* innerhalb der Gruppe nach Startzeit, und schreibt danach das
005100* Druckbild RPTFILE: Seitenkopf, je Aktivitaetszeile eine Detail-
005200* zeile, bei Gruppenwechsel eine Gruppenkopf- und eine Gruppen-
005300* zwischensummenzeile (Anzahl, Dauer), zum Schluss eine Endsumme
005400* (Anzahl, Dauer, Projektende, Anzahl kritischer Aktivitaeten).
005500* Je 60 Detailzeilen wird ein neuer Seitenkopf gedruckt.
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     CLASS ALPHNUM IS "0123456789"
006100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006200                      " .,;-_".
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SCD-FILE ASSIGN TO "SCHEDOUT"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FILE-STATUS.
006900     SELECT RPT-FILE ASSIGN TO "RPTFILE"
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS FILE-STATUS.
007200*
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SCD-FILE
007600     LABEL RECORDS ARE STANDARD.
007700 COPY SCDRECC OF "=PPSLIB".
007800*
007900 FD  RPT-FILE
008000     LABEL RECORDS ARE STANDARD
008100     RECORDING MODE IS F.
008200 01  RPT-REC                      PIC X(132).
008300*
008400 WORKING-STORAGE SECTION.
008500*
008600 01  COMP-FELDER.
008700     05  C4-ANZ                  PIC S9(04) COMP.
008800     05  C4-IX                   PIC S9(04) COMP.
008900     05  C4-JX                   PIC S9(04) COMP.
009000     05  C4-ZEILEN-SEITE         PIC S9(04) COMP.
009100     05  C4-SEITE-NR             PIC S9(04) COMP.
009200     05  C4-KRITISCH             PIC S9(04) COMP.
009300     05  C4-KX                   PIC S9(04) COMP.
009400     05  C9-ANZ-ZEILEN           PIC S9(09) COMP VALUE ZERO.
009500*
009600 01  KONSTANTE-FELDER.
009700     05  K-MODUL                 PIC X(08) VALUE "PPSRPT0M".
009800*
009900 01  SCHALTER.
010000     05  FILE-STATUS              PIC X(02).
010100         88  FILE-OK                  VALUE "00".
010200         88  FILE-EOF-STAT             VALUE "10".
010300     05  REC-STAT REDEFINES FILE-STATUS.
010400         10  FILE-STATUS1         PIC X(01).
010500         10  FILE-STATUS2         PIC X(01).
010600     05  PRG-STATUS                PIC 9.
010700         88  PRG-OK                       VALUE 0.
010800         88  PRG-ABBRUCH                  VALUE 9.
010900*
011000 01  SCHED-TABELLE.
011100     05  SD-ENTRY OCCURS 200 TIMES INDEXED BY SD-IX.
011200         10  SD-ID                PIC X(04).
011300         10  SD-DESC              PIC X(24).
011400         10  SD-DUR               PIC 9(03)V99.
011500         10  SD-START             PIC S9(05)V99.
011600         10  SD-END               PIC S9(05)V99.
011700         10  SD-GROUP             PIC X(12).
011800         10  SD-SLACK             PIC S9(05)V99.
011900         10  SD-CRIT              PIC X(01).
012000             88  SD-IS-KRITISCH       VALUE "Y".
012100*
012200 01  SORT-TAUSCH-SATZ.
012300     05  TS-ID                    PIC X(04).
012400     05  TS-DESC                  PIC X(24).
012500     05  TS-DUR                   PIC 9(03)V99.
012600     05  TS-START                 PIC S9(05)V99.
012700     05  TS-END                   PIC S9(05)V99.
012800     05  TS-GROUP                 PIC X(12).
012900     05  TS-SLACK                 PIC S9(05)V99.
013000     05  TS-CRIT                  PIC X(01).
013100     05  TS-SATZ REDEFINES TS-ID.
013200         10  FILLER               PIC X(56).
013300*
013400 01  W-FELDER.
013500     05  W-AKT-GRUPPE             PIC X(12) VALUE SPACES.
013600     05  W-GRUPPE-ANZ             PIC S9(04) COMP.
013700     05  W-GRUPPE-DAUER           PIC S9(07)V99.
013800     05  W-GES-DAUER              PIC S9(07)V99.
013900     05  W-PROJEKTENDE            PIC S9(05)V99.
014000     05  W-ERSTE-GRUPPE           PIC X(01) VALUE "J".
014100         88  W-ERSTE-GRUPPE-JA        VALUE "J".
014200*
014300 01  TAL-TIME.
014400     05  TAL-JAHR                PIC S9(04) COMP.
014500     05  TAL-MONAT               PIC S9(04) COMP.
014600     05  TAL-TAG                 PIC S9(04) COMP.
014700     05  TAL-STUNDE               PIC S9(04) COMP.
014800     05  TAL-MINUTE               PIC S9(04) COMP.
014900     05  TAL-SEKUNDE              PIC S9(04) COMP.
015000 01  TAL-TIME-D.
015100     05  TAL-JAHR-D               PIC 9(04).
015200     05  TAL-MONAT-D              PIC 9(02).
015300     05  TAL-TAG-D                PIC 9(02).
015400     05  TAL-STUNDE-D             PIC 9(02).
015500     05  TAL-MINUTE-D             PIC 9(02).
015600     05  TAL-SEKUNDE-D            PIC 9(02).
015700 01  TAL-TIME-N REDEFINES TAL-TIME-D.
015800     05  TAL-ZEIT-NUM             PIC 9(16).
015900*
016000 01  RPT-PAGE-HDR1.
016100     05  FILLER                   PIC X(01) VALUE SPACES.
016200     05  FILLER                   PIC X(30) VALUE
016300         "BAULEITUNG ROHRZUG-PLANUNG".
016400     05  FILLER                   PIC X(20) VALUE
016500         "TERMINLISTE ROHRZUG".
016600     05  FILLER                   PIC X(10) VALUE SPACES.
016700     05  PH-DATUM                 PIC X(10).
016800     05  FILLER                   PIC X(06) VALUE SPACES.
016900     05  FILLER                   PIC X(06) VALUE "SEITE ".
017000     05  PH-SEITE                 PIC ZZZ9.
017100     05  FILLER                   PIC X(45) VALUE SPACES.
017200*
017300 01  RPT-PAGE-HDR2.
017400     05  FILLER                   PIC X(04) VALUE "ID  ".
017500     05  FILLER                   PIC X(02) VALUE SPACES.
017600     05  FILLER                   PIC X(24) VALUE "BEZEICHNUNG".
017700     05  FILLER                   PIC X(02) VALUE SPACES.
017800     05  FILLER                   PIC X(12) VALUE "GRUPPE".
017900     05  FILLER                   PIC X(02) VALUE SPACES.
018000     05  FILLER                   PIC X(08) VALUE "START".
018100     05  FILLER                   PIC X(02) VALUE SPACES.
018200     05  FILLER                   PIC X(08) VALUE "ENDE".
018300     05  FILLER                   PIC X(02) VALUE SPACES.
018400     05  FILLER                   PIC X(07) VALUE "DAUER".
018500     05  FILLER                   PIC X(02) VALUE SPACES.
018600     05  FILLER                   PIC X(08) VALUE "SCHLUPF".
018700     05  FILLER                   PIC X(02) VALUE SPACES.
018800     05  FILLER                   PIC X(01) VALUE "K".
018900     05  FILLER                   PIC X(46) VALUE SPACES.
019000*
019100 01  RPT-PAGE-HDR3.
019200     05  FILLER                   PIC X(132) VALUE ALL "-".
019300*
019400 01  RPT-GROUP-HDR.
019500     05  FILLER                   PIC X(01) VALUE SPACES.
019600     05  FILLER                   PIC X(09) VALUE "GRUPPE : ".
019700     05  GH-GRUPPE                PIC X(12).
019800     05  FILLER                   PIC X(110) VALUE SPACES.
019900*
020000* START/ENDE/SCHLUPF sind im Druckbild je 8 Spalten breit, also nur
020100* 4-stellig vor dem Komma (SD-START/-END/-SLACK sind 5-stellig) -
020200* bei Terminen ueber 9999,99 Std. laeuft das Vorzeichen mit an den
020300* Zahlenwert heran; fuer die Rohrzug-Kampagnen dieses Hauses reicht
020400* das bei weitem aus.
020500 01  RPT-DETAIL-LINE.
020600     05  RL-ID                    PIC X(04).
020700     05  FILLER                   PIC X(02) VALUE SPACES.
020800     05  RL-DESC                  PIC X(24).
020900     05  FILLER                   PIC X(02) VALUE SPACES.
021000     05  RL-GROUP                 PIC X(12).
021100     05  FILLER                   PIC X(02) VALUE SPACES.
021200     05  RL-START                 PIC ZZZ9.99-.
021300     05  FILLER                   PIC X(02) VALUE SPACES.
021400     05  RL-END                   PIC ZZZ9.99-.
021500     05  FILLER                   PIC X(02) VALUE SPACES.
021600     05  RL-DUR                   PIC ZZZ9.99.
021700     05  FILLER                   PIC X(02) VALUE SPACES.
021800     05  RL-SLACK                 PIC ZZZ9.99-.
021900     05  FILLER                   PIC X(02) VALUE SPACES.
022000     05  RL-CRIT                  PIC X(01).
022100     05  FILLER                   PIC X(46) VALUE SPACES.
022200*
022300 01  RPT-GROUP-TRLR.
022400     05  FILLER                   PIC X(01) VALUE SPACES.
022500     05  FILLER                   PIC X(20) VALUE
022600         "GRUPPE ZWISCHENSUMME".
022700     05  GT-ANZ                   PIC ZZZ9.
022800     05  FILLER                   PIC X(13) VALUE " AKTIVITAETEN".
022900     05  FILLER                   PIC X(09) VALUE "DAUER   =".
023000     05  GT-DAUER                 PIC ZZZZ9.99.
023100     05  FILLER                   PIC X(77) VALUE SPACES.
023200*
023300 01  RPT-FINAL-TRLR1.
023400     05  FILLER                   PIC X(01) VALUE SPACES.
023500     05  FILLER                   PIC X(26) VALUE
023600         "ENDSUMME ALLE AKTIVITAETEN".
023700     05  FT-ANZ                   PIC ZZZ9.
023800     05  FILLER                   PIC X(13) VALUE " AKTIVITAETEN".
023900     05  FILLER                   PIC X(09) VALUE "DAUER   =".
024000     05  FT-DAUER                 PIC ZZZZ9.99.
024100     05  FILLER                   PIC X(71) VALUE SPACES.
024200*
024300 01  RPT-FINAL-TRLR2.
024400     05  FILLER                   PIC X(01) VALUE SPACES.
024500     05  FILLER                   PIC X(17) VALUE "PROJEKTENDE    =".
024600     05  FT-PROJEKTENDE           PIC ZZZZ9.99.
024700     05  FILLER                   PIC X(09) VALUE SPACES.
024800     05  FILLER                   PIC X(20) VALUE
024900         "KRITISCHE AKTIVIT.=".
025000     05  FT-KRITISCH              PIC ZZZ9.
025100     05  FILLER                   PIC X(73) VALUE SPACES.
025200*
025300 01  RPT-BLANK-LINE                PIC X(132) VALUE SPACES.
025400*
025500 LINKAGE SECTION.
025600 01  LINK-REC.
025700     05  LINK-HDR.
025800         10  LINK-ANNOTATION      PIC X(08).
025900         10  LINK-RC              PIC S9(04) COMP.
026000     05  LINK-DATA.
026100         10  LINK-ANZ-ZEILEN      PIC S9(09) COMP.
026200*
026300 PROCEDURE DIVISION USING LINK-REC.
026400*
026500 A100-STEUERUNG SECTION.
026600 A100-00.
026700     PERFORM B000-VORLAUF.
026800     IF PRG-ABBRUCH
026900         CONTINUE
027000     ELSE
027100         PERFORM B100-VERARBEITUNG
027200     END-IF.
027300     PERFORM B090-ENDE.
027400     EXIT PROGRAM.
027500     .
027600 A100-99.
027700     EXIT.
027800*
027900******************************************************************
028000* Vorlauf
028100******************************************************************
028200 B000-VORLAUF SECTION.
028300 B000-00.
028400     PERFORM C000-INIT.
028500     .
028600 B000-99.
028700     EXIT.
028800*
028900******************************************************************
029000* Verarbeitung
029100******************************************************************
029200 B100-VERARBEITUNG SECTION.
029300 B100-00.
029400     PERFORM C200-LOAD-SCHED THRU C200-99.
029500     IF C4-ANZ = ZERO
029600         MOVE 100 TO LINK-RC
029700         SET PRG-ABBRUCH TO TRUE
029800         EXIT SECTION
029900     END-IF.
030000     PERFORM C250-SORT-SCHED THRU C250-99.
030100     PERFORM C300-PRINT-REPORT THRU C300-99.
030200     .
030300 B100-99.
030400     EXIT.
030500*
030600******************************************************************
030700* Ende
030800******************************************************************
030900 B090-ENDE SECTION.
031000 B090-00.
031100     MOVE C9-ANZ-ZEILEN TO LINK-ANZ-ZEILEN.
031200     IF NOT PRG-ABBRUCH
031300         MOVE 0 TO LINK-RC
031400     END-IF.
031500     .
031600 B090-99.
031700     EXIT.
031800*
031900 C000-INIT SECTION.
032000 C000-00.
032100     MOVE ZERO TO C4-ANZ C9-ANZ-ZEILEN.
032200     MOVE ZERO TO LINK-RC.
032300     ENTER TAL "TIME" USING TAL-TIME.
032400     MOVE CORR TAL-TIME TO TAL-TIME-D.
032500 C000-99.
032600     EXIT.
032700*
032800 C200-LOAD-SCHED SECTION.
032900 C200-00.
033000     OPEN INPUT SCD-FILE.
033100     IF NOT FILE-OK
033200         MOVE 9999 TO LINK-RC
033300         GO TO C200-99
033400     END-IF.
033500     PERFORM C205-LESEN THRU C205-99
033600         UNTIL FILE-EOF-STAT OR C4-ANZ >= 200.
033700     CLOSE SCD-FILE.
033800 C200-99.
033900     EXIT.
034000*
034100 C205-LESEN SECTION.
034200 C205-00.
034300     READ SCD-FILE
034400         AT END
034500             SET FILE-EOF-STAT TO TRUE
034600             GO TO C205-99
034700     END-READ.
034800     ADD 1 TO C4-ANZ.
034900     SET SD-IX TO C4-ANZ.
035000     MOVE SC-ID      TO SD-ID (SD-IX).
035100     MOVE SC-DESC    TO SD-DESC (SD-IX).
035200     MOVE SC-DUR     TO SD-DUR (SD-IX).
035300     MOVE SC-START   TO SD-START (SD-IX).
035400     MOVE SC-END     TO SD-END (SD-IX).
035500     MOVE SC-GROUP   TO SD-GROUP (SD-IX).
035600     MOVE SC-SLACK   TO SD-SLACK (SD-IX).
035700     MOVE SC-CRITICAL TO SD-CRIT (SD-IX).
035800 C205-99.
035900     EXIT.
036000*
036100* Paarweises Vertauschen (Bubble-Sort) nach SD-GROUP, innerhalb
036200* der Gruppe nach SD-START -  in diesem Haus wird fuer Tabellen
036300* dieser Groessenordnung grundsaetzlich per Hand sortiert, ein
036400* SORT-Verb wird nicht benutzt.
036500 C250-SORT-SCHED SECTION.
036600 C250-00.
036700     IF C4-ANZ < 2
036800         GO TO C250-99
036900     END-IF.
037000     PERFORM C255-EIN-DURCHLAUF THRU C255-99
037100         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-ANZ - 1.
037200 C250-99.
037300     EXIT.
037400*
037500 C255-EIN-DURCHLAUF SECTION.
037600 C255-00.
037700     PERFORM C260-EIN-VERGLEICH THRU C260-99
037800         VARYING C4-JX FROM 1 BY 1 UNTIL C4-JX > C4-ANZ - C4-IX.
037900 C255-99.
038000     EXIT.
038100*
038200 C260-EIN-VERGLEICH SECTION.
038300 C260-00.
038400     SET SD-IX TO C4-JX.
038500     COMPUTE C4-KX = C4-JX + 1.
038600     IF SD-GROUP (SD-IX) > SD-GROUP (C4-KX)
038700             OR (SD-GROUP (SD-IX) = SD-GROUP (C4-KX)
038800                 AND SD-START (SD-IX) > SD-START (C4-KX))
038900         PERFORM C265-TAUSCHEN THRU C265-99
039000     END-IF.
039100 C260-99.
039200     EXIT.
039300*
039400 C265-TAUSCHEN SECTION.
039500 C265-00.
039600     COMPUTE C4-KX = C4-JX + 1.
039700     MOVE SD-ID (C4-JX)      TO TS-ID.
039800     MOVE SD-DESC (C4-JX)    TO TS-DESC.
039900     MOVE SD-DUR (C4-JX)     TO TS-DUR.
040000     MOVE SD-START (C4-JX)   TO TS-START.
040100     MOVE SD-END (C4-JX)     TO TS-END.
040200     MOVE SD-GROUP (C4-JX)   TO TS-GROUP.
040300     MOVE SD-SLACK (C4-JX)   TO TS-SLACK.
040400     MOVE SD-CRIT (C4-JX)    TO TS-CRIT.
040500     MOVE SD-ID (C4-KX)      TO SD-ID (C4-JX).
040600     MOVE SD-DESC (C4-KX)    TO SD-DESC (C4-JX).
040700     MOVE SD-DUR (C4-KX)     TO SD-DUR (C4-JX).
040800     MOVE SD-START (C4-KX)   TO SD-START (C4-JX).
040900     MOVE SD-END (C4-KX)     TO SD-END (C4-JX).
041000     MOVE SD-GROUP (C4-KX)   TO SD-GROUP (C4-JX).
041100     MOVE SD-SLACK (C4-KX)   TO SD-SLACK (C4-JX).
041200     MOVE SD-CRIT (C4-KX)    TO SD-CRIT (C4-JX).
041300     MOVE TS-ID              TO SD-ID (C4-KX).
041400     MOVE TS-DESC            TO SD-DESC (C4-KX).
041500     MOVE TS-DUR             TO SD-DUR (C4-KX).
041600     MOVE TS-START           TO SD-START (C4-KX).
041700     MOVE TS-END             TO SD-END (C4-KX).
041800     MOVE TS-GROUP           TO SD-GROUP (C4-KX).
041900     MOVE TS-SLACK           TO SD-SLACK (C4-KX).
042000     MOVE TS-CRIT            TO SD-CRIT (C4-KX).
042100 C265-99.
042200     EXIT.
042300*
042400 C300-PRINT-REPORT SECTION.
042500 C300-00.
042600     OPEN OUTPUT RPT-FILE.
042700     MOVE ZERO TO C4-SEITE-NR C4-ZEILEN-SEITE.
042800     MOVE ZERO TO W-GES-DAUER W-PROJEKTENDE C4-KRITISCH.
042900     MOVE SPACES TO W-AKT-GRUPPE.
043000     MOVE "J" TO W-ERSTE-GRUPPE.
043100     PERFORM C310-PRINT-DETAIL THRU C310-99
043200         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-ANZ.
043300     IF NOT W-ERSTE-GRUPPE-JA
043400         PERFORM C320-GROUP-TRLR THRU C320-99
043500     END-IF.
043600     PERFORM C400-FINAL-TRLR THRU C400-99.
043700     CLOSE RPT-FILE.
043800 C300-99.
043900     EXIT.
044000*
044100 C310-PRINT-DETAIL SECTION.
044200 C310-00.
044300     SET SD-IX TO C4-IX.
044400     IF SD-GROUP (SD-IX) NOT = W-AKT-GRUPPE
044500         IF NOT W-ERSTE-GRUPPE-JA
044600             PERFORM C320-GROUP-TRLR THRU C320-99
044700         END-IF
044800         MOVE SD-GROUP (SD-IX) TO W-AKT-GRUPPE
044900         MOVE ZERO TO W-GRUPPE-ANZ W-GRUPPE-DAUER
045000         MOVE "N" TO W-ERSTE-GRUPPE
045100         PERFORM C330-PAGE-CHECK THRU C330-99
045200         PERFORM C340-GROUP-HEADER THRU C340-99
045300     ELSE
045400         PERFORM C330-PAGE-CHECK THRU C330-99
045500     END-IF.
045600     MOVE SD-ID (SD-IX)    TO RL-ID.
045700     MOVE SD-DESC (SD-IX)  TO RL-DESC.
045800     MOVE SD-GROUP (SD-IX) TO RL-GROUP.
045900     MOVE SD-START (SD-IX) TO RL-START.
046000     MOVE SD-END (SD-IX)   TO RL-END.
046100     MOVE SD-DUR (SD-IX)   TO RL-DUR.
046200     MOVE SD-SLACK (SD-IX) TO RL-SLACK.
046300     MOVE SD-CRIT (SD-IX)  TO RL-CRIT.
046400     WRITE RPT-REC FROM RPT-DETAIL-LINE.
046500     ADD 1 TO C9-ANZ-ZEILEN C4-ZEILEN-SEITE.
046600     ADD 1 TO W-GRUPPE-ANZ.
046700     ADD SD-DUR (SD-IX) TO W-GRUPPE-DAUER W-GES-DAUER.
046800     IF SD-END (SD-IX) > W-PROJEKTENDE
046900         MOVE SD-END (SD-IX) TO W-PROJEKTENDE
047000     END-IF.
047100     IF SD-IS-KRITISCH (SD-IX)
047200         ADD 1 TO C4-KRITISCH
047300     END-IF.
047400 C310-99.
047500     EXIT.
047600*
047700 C320-GROUP-TRLR SECTION.
047800 C320-00.
047900     MOVE W-GRUPPE-ANZ TO GT-ANZ.
048000     MOVE W-GRUPPE-DAUER TO GT-DAUER.
048100     WRITE RPT-REC FROM RPT-BLANK-LINE.
048200     WRITE RPT-REC FROM RPT-GROUP-TRLR.
048300     WRITE RPT-REC FROM RPT-BLANK-LINE.
048400     ADD 3 TO C9-ANZ-ZEILEN C4-ZEILEN-SEITE.
048500 C320-99.
048600     EXIT.
048700*
048800 C330-PAGE-CHECK SECTION.
048900 C330-00.
049000     IF C4-ZEILEN-SEITE >= 60
049100         PERFORM C345-PAGE-HEADER THRU C345-99
049200     END-IF.
049300 C330-99.
049400     EXIT.
049500*
049600 C340-GROUP-HEADER SECTION.
049700 C340-00.
049800     IF C4-SEITE-NR = ZERO
049900         PERFORM C345-PAGE-HEADER THRU C345-99
050000     END-IF.
050100     MOVE SD-GROUP (SD-IX) TO GH-GRUPPE.
050200     WRITE RPT-REC FROM RPT-GROUP-HDR.
050300     ADD 1 TO C9-ANZ-ZEILEN C4-ZEILEN-SEITE.
050400 C340-99.
050500     EXIT.
050600*
050700 C345-PAGE-HEADER SECTION.
050800 C345-00.
050900     ADD 1 TO C4-SEITE-NR.
051000     MOVE ZERO TO C4-ZEILEN-SEITE.
051100     STRING TAL-JAHR-D DELIMITED BY SIZE
051200            "/" DELIMITED BY SIZE
051300            TAL-MONAT-D DELIMITED BY SIZE
051400            "/" DELIMITED BY SIZE
051500            TAL-TAG-D DELIMITED BY SIZE
051600            INTO PH-DATUM.
051700     MOVE C4-SEITE-NR TO PH-SEITE.
051800     IF C4-SEITE-NR > 1
051900         WRITE RPT-REC FROM RPT-BLANK-LINE
052000     END-IF.
052100     WRITE RPT-REC FROM RPT-PAGE-HDR1.
052200     WRITE RPT-REC FROM RPT-PAGE-HDR2.
052300     WRITE RPT-REC FROM RPT-PAGE-HDR3.
052400     ADD 3 TO C9-ANZ-ZEILEN.
052500 C345-99.
052600     EXIT.
052700*
052800 C400-FINAL-TRLR SECTION.
052900 C400-00.
053000     MOVE C4-ANZ TO FT-ANZ.
053100     MOVE W-GES-DAUER TO FT-DAUER.
053200     MOVE W-PROJEKTENDE TO FT-PROJEKTENDE.
053300     MOVE C4-KRITISCH TO FT-KRITISCH.
053400     WRITE RPT-REC FROM RPT-BLANK-LINE.
053500     WRITE RPT-REC FROM RPT-FINAL-TRLR1.
053600     WRITE RPT-REC FROM RPT-FINAL-TRLR2.
053700     ADD 3 TO C9-ANZ-ZEILEN.
053800 C400-99.
053900     EXIT.
