000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH =TALLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    PPSTID0M.
001000 AUTHOR.        H. GRUENWALD.
001100 INSTALLATION.  BAULEITUNG ROHRZUG-PLANUNG.
001200 DATE-WRITTEN.  1984-03-14.
001300 DATE-COMPILED.
001400 SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DER BAULEITUNG.
001500*
001600*---------------------------------------------------------------*
001700* Letzte Aenderung  :: 2026-02-19
001800* Letzte Version    :: A.02.02
001900* Kurzbeschreibung  :: Erkennung von Hoch-/Niedrigwasser in der
002000*                       Gezeitenreihe, Ausgabe der Stillwasser-
002100*                       fenster
002200* Auftrag           :: PPSNEW-3
002300*---------------------------------------------------------------*
002400* Vers.   | Datum      | von  | Kommentar
002500*---------|------------|------|-------------------------------
002600* A.00.00 |1984-03-14  | hg   | Neuerstellung
002700* A.00.01 |1988-01-11  | hg   | Plateaus (gleiche Nachbarwerte)
002800*         |            |      | werden nicht als Ereignis gewertet
002900* A.01.00 |1993-07-29  | rb   | Vor-/Nachlaufzeit als Konstante
003000*         |            |      | W-OFFSET ausgelagert (1,5 STD)
003100* A.01.01 |1998-09-25  | kl   | JAHR-2000-PRUEFUNG: keine
003200*         |            |      | datumsabhaengigen Felder betroffen
003300* A.02.00 |2003-05-20  | kr   | CALL-Schnittstelle ueber LINK-REC
003400*         |            |      | (vormals eigenstaendiges RCI-Modul)
003500* A.02.01 |2026-02-13  | hm   | Auftrag PPSNEW-3, Neufassung fuer
003600*         |            |      | Rohrzug-Terminierung
003700* A.02.02 |2026-02-19  | hm   | Steuerung auf B000/B100/B090 nach
003800*         |            |      | Haus-Schema umgestellt (war bisher
003900*         |            |      | direkt unter A100 verdrahtet)
004000*---------------------------------------------------------------*
004100*
004200* PROGRAMMBESCHREIBUNG
004300* Liest TIDEFILE vollstaendig in die Tabelle TIDE-ENTRY ein (die
004400* Saetze liegen aufsteigend nach Zeit vor).  Ein Satz ist ein
004500* Hochwasser-Ereignis, wenn seine Hoehe strikt groesser ist als die
004600* beider Nachbarn; ein Niedrigwasser-Ereignis, wenn sie strikt
004700* kleiner ist.  Erster und letzter Satz der Reihe koennen wegen
004800* des fehlenden Nachbarn nie Ereignis sein.  Je Ereignis wird ein
004900* Stillwasserfenster von W-OFFSET (1,5 STD) vor bis W-OFFSET nach
005000* dem Ereignis auf WINFILE geschrieben.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     CLASS ALPHNUM IS "0123456789"
005600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005700                      " .,;-_".
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT TID-FILE ASSIGN TO "TIDEFILE"
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS FILE-STATUS.
006400     SELECT WIN-FILE ASSIGN TO "WINFILE"
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS FILE-STATUS.
006700*
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  TID-FILE
007100     LABEL RECORDS ARE STANDARD.
007200 COPY TIDRECC OF "=PPSLIB".
007300*
007400 FD  WIN-FILE
007500     LABEL RECORDS ARE STANDARD.
007600 COPY WINRECC OF "=PPSLIB".
007700*
007800 WORKING-STORAGE SECTION.
007900*
008000 01  COMP-FELDER.
008100     05  C4-ANZ                  PIC S9(04) COMP.
008200     05  C4-IX                   PIC S9(04) COMP.
008300     05  C4-HW                   PIC S9(04) COMP VALUE ZERO.
008400     05  C4-LW                   PIC S9(04) COMP VALUE ZERO.
008500     05  C4-X.
008600         10  C4-X1               PIC S9(02) COMP.
008700         10  C4-X2               PIC S9(02) COMP.
008800     05  C4-NUM REDEFINES C4-X   PIC S9(04) COMP.
008900     05  C9-ANZ-GELESEN          PIC S9(09) COMP VALUE ZERO.
009000*
009100 01  KONSTANTE-FELDER.
009200     05  K-MODUL                 PIC X(08) VALUE "PPSTID0M".
009300*
009400 01  SCHALTER.
009500     05  FILE-STATUS              PIC X(02).
009600         88  FILE-OK                  VALUE "00".
009700         88  FILE-EOF-STAT             VALUE "10".
009800     05  REC-STAT REDEFINES FILE-STATUS.
009900         10  FILE-STATUS1         PIC X(01).
010000         10  FILE-STATUS2         PIC X(01).
010100     05  PRG-STATUS                PIC 9.
010200         88  PRG-OK                       VALUE 0.
010300         88  PRG-ABBRUCH                  VALUE 9.
010400*
010500 01  TIDE-TABELLE.
010600     05  TIDE-ENTRY OCCURS 2000 TIMES INDEXED BY TIDE-IX.
010700         10  TID-T-HOUR           PIC 9(05)V9.
010800         10  TID-T-HEIGHT         PIC S99V99.
010900*
011000 01  WORK-FELDER.
011100     05  W-OFFSET                PIC 9V9 VALUE 1.5.
011200     05  W-NACHBARN.
011300         10  W-VORGAENGER        PIC S99V99.
011400         10  W-NACHFOLGER        PIC S99V99.
011500     05  W-NACHBARN-ALT REDEFINES W-NACHBARN.
011600         10  W-NACHBARN-X        PIC X(08).
011700     05  W-DIESER                PIC S99V99.
011800*
011900 01  WIN-WORK.
012000     05  WIN-W-TYPE              PIC X(02).
012100     05  WIN-W-EVENT             PIC 9(05)V9.
012200     05  WIN-W-HEIGHT            PIC S99V99.
012300*
012400 LINKAGE SECTION.
012500 01  LINK-REC.
012600     05  LINK-HDR.
012700         10  LINK-ANNOTATION      PIC X(08).
012800         10  LINK-RC              PIC S9(04) COMP.
012900     05  LINK-DATA.
013000         10  LINK-ANZ-GELESEN     PIC S9(09) COMP.
013100         10  LINK-ANZ-HW          PIC S9(04) COMP.
013200         10  LINK-ANZ-LW          PIC S9(04) COMP.
013300*
013400 PROCEDURE DIVISION USING LINK-REC.
013500*
013600 A100-STEUERUNG SECTION.
013700 A100-00.
013800     PERFORM B000-VORLAUF.
013900     IF PRG-ABBRUCH
014000         CONTINUE
014100     ELSE
014200         PERFORM B100-VERARBEITUNG
014300     END-IF.
014400     PERFORM B090-ENDE.
014500     EXIT PROGRAM.
014600     .
014700 A100-99.
014800     EXIT.
014900*
015000******************************************************************
015100* Vorlauf
015200******************************************************************
015300 B000-VORLAUF SECTION.
015400 B000-00.
015500     PERFORM C000-INIT.
015600     .
015700 B000-99.
015800     EXIT.
015900*
016000******************************************************************
016100* Verarbeitung
016200******************************************************************
016300 B100-VERARBEITUNG SECTION.
016400 B100-00.
016500     PERFORM C200-LOAD-TIDE THRU C200-99.
016600     IF C4-ANZ = ZERO
016700         MOVE 100 TO LINK-RC
016800         SET PRG-ABBRUCH TO TRUE
016900         EXIT SECTION
017000     END-IF.
017100     PERFORM C300-FIND-EVENTS THRU C300-99.
017200     .
017300 B100-99.
017400     EXIT.
017500*
017600******************************************************************
017700* Ende
017800******************************************************************
017900 B090-ENDE SECTION.
018000 B090-00.
018100     MOVE C9-ANZ-GELESEN TO LINK-ANZ-GELESEN.
018200     MOVE C4-HW TO LINK-ANZ-HW.
018300     MOVE C4-LW TO LINK-ANZ-LW.
018400     IF NOT PRG-ABBRUCH
018500         MOVE 0 TO LINK-RC
018600     END-IF.
018700     .
018800 B090-99.
018900     EXIT.
019000*
019100 C000-INIT SECTION.
019200 C000-00.
019300     MOVE ZERO TO C4-ANZ C4-HW C4-LW C9-ANZ-GELESEN.
019400     MOVE ZERO TO LINK-RC.
019500 C000-99.
019600     EXIT.
019700*
019800 C200-LOAD-TIDE SECTION.
019900 C200-00.
020000     OPEN INPUT TID-FILE.
020100     IF NOT FILE-OK
020200         MOVE 9999 TO LINK-RC
020300         GO TO C200-99
020400     END-IF.
020500     PERFORM C210-LESEN THRU C210-99
020600         UNTIL FILE-EOF-STAT OR C4-ANZ >= 2000.
020700     CLOSE TID-FILE.
020800 C200-99.
020900     EXIT.
021000*
021100 C210-LESEN SECTION.
021200 C210-00.
021300     READ TID-FILE
021400         AT END
021500             SET FILE-EOF-STAT TO TRUE
021600             GO TO C210-99
021700     END-READ.
021800     ADD 1 TO C9-ANZ-GELESEN.
021900     ADD 1 TO C4-ANZ.
022000     SET TIDE-IX TO C4-ANZ.
022100     MOVE TIDE-HOUR   TO TID-T-HOUR (TIDE-IX).
022200     MOVE TIDE-HEIGHT TO TID-T-HEIGHT (TIDE-IX).
022300 C210-99.
022400     EXIT.
022500*
022600 C300-FIND-EVENTS SECTION.
022700 C300-00.
022800     OPEN OUTPUT WIN-FILE.
022900     IF C4-ANZ > 2
023000         PERFORM C310-EIN-SATZ THRU C310-99
023100             VARYING C4-IX FROM 2 BY 1 UNTIL C4-IX >= C4-ANZ
023200     END-IF.
023300     CLOSE WIN-FILE.
023400 C300-99.
023500     EXIT.
023600*
023700 C310-EIN-SATZ SECTION.
023800 C310-00.
023900     SET TIDE-IX TO C4-IX.
024000     MOVE TID-T-HEIGHT (TIDE-IX) TO W-DIESER.
024100     SET TIDE-IX TO C4-IX.
024200     SET TIDE-IX DOWN BY 1.
024300     MOVE TID-T-HEIGHT (TIDE-IX) TO W-VORGAENGER.
024400     SET TIDE-IX TO C4-IX.
024500     SET TIDE-IX UP BY 1.
024600     MOVE TID-T-HEIGHT (TIDE-IX) TO W-NACHFOLGER.
024700     SET TIDE-IX TO C4-IX.
024800     IF W-DIESER > W-VORGAENGER AND W-DIESER > W-NACHFOLGER
024900         MOVE "HW" TO WIN-W-TYPE
025000         ADD 1 TO C4-HW
025100         PERFORM C320-SCHREIBE-FENSTER THRU C320-99
025200     ELSE
025300         IF W-DIESER < W-VORGAENGER AND W-DIESER < W-NACHFOLGER
025400             MOVE "LW" TO WIN-W-TYPE
025500             ADD 1 TO C4-LW
025600             PERFORM C320-SCHREIBE-FENSTER THRU C320-99
025700         END-IF
025800     END-IF.
025900 C310-99.
026000     EXIT.
026100*
026200 C320-SCHREIBE-FENSTER SECTION.
026300 C320-00.
026400     MOVE TID-T-HOUR (TIDE-IX)   TO WIN-EVENT-HOUR.
026500     COMPUTE WIN-START-HOUR = TID-T-HOUR (TIDE-IX) - W-OFFSET.
026600     COMPUTE WIN-END-HOUR   = TID-T-HOUR (TIDE-IX) + W-OFFSET.
026700     MOVE WIN-W-TYPE              TO WIN-TYPE.
026800     MOVE TID-T-HEIGHT (TIDE-IX)  TO WIN-HEIGHT.
026900     WRITE WIN-REC.
027000 C320-99.
027100     EXIT.
