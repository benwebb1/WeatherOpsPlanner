000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH =TALLIB
000300?NOLMAP, SYMBOLS, INSPECT
000400?SAVE ALL
000500?SAVEABEND
000600?LINES 66
000700?CHECK 3
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    PPSWAL0M.
001000 AUTHOR.        H. GRUENWALD.
001100 INSTALLATION.  BAULEITUNG ROHRZUG-PLANUNG.
001200 DATE-WRITTEN.  1984-03-22.
001300 DATE-COMPILED.
001400 SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DER BAULEITUNG.
001500*
001600*---------------------------------------------------------------*
001700* Letzte Aenderung  :: 2026-02-19
001800* Letzte Version    :: A.02.04
001900* Kurzbeschreibung  :: Einpassung der Aktivitaeten in Gezeiten-
002000*                       (Stillwasser-) und Taglichtfenster, mit
002100*                       wahlweiser Terminierung um eine feste
002200*                       Zielaktivitaet herum
002300* Auftrag           :: PPSNEW-4
002400*---------------------------------------------------------------*
002500* Vers.   | Datum      | von  | Kommentar
002600*---------|------------|------|-------------------------------
002700* A.00.00 |1984-03-22  | hg   | Neuerstellung (nur Vorwaerts-
002800*         |            |      | einpassung, noch ohne Ziel-
002900*         |            |      | aktivitaet)
003000* A.00.01 |1987-11-05  | hg   | Taglichtfenster als Ausweich-
003100*         |            |      | kriterium ergaenzt (DAYLFILE)
003200* A.01.00 |1990-07-14  | wk   | Rueckwaertseinpassung ergaenzt
003300*         |            |      | (C320-BACK-PLACE)
003400* A.01.01 |1994-01-20  | rb   | Restriktionssatz (CONFILE) ueber
003500*         |            |      | ACT-CONSTRAINT-ID nachgeschlagen,
003600*         |            |      | statt fest je Aktivitaetsgruppe
003700* A.01.02 |1998-09-28  | kl   | JAHR-2000-PRUEFUNG: keine
003800*         |            |      | datumsabhaengigen Felder betroffen
003900* A.02.00 |2003-05-20  | kr   | CALL-Schnittstelle ueber LINK-REC
004000*         |            |      | (vormals eigenstaendiges SQL-Modul)
004100* A.02.01 |2011-06-09  | hm   | Terminierung um Zielaktivitaet
004200*         |            |      | herum (Vorgaenger-/Nachfolgerkette)
004300* A.02.02 |2026-02-14  | hm   | Auftrag PPSNEW-4, Neufassung fuer
004400*         |            |      | Rohrzug-Terminierung
004500* A.02.03 |2026-02-18  | hm   | AT-NAME (Zielsuche) und AT-DESC
004600*         |            |      | (Ausgabe) waren beide auf ACT-NAME
004700*         |            |      | verdrahtet; AT-NAME neu aufgenommen
004800* A.02.04 |2026-02-19  | hm   | Steuerung auf B000/B100/B090 nach
004900*         |            |      | Haus-Schema umgestellt (war bisher
005000*         |            |      | direkt unter A100 verdrahtet)
005100*---------------------------------------------------------------*
005200*
005300* PROGRAMMBESCHREIBUNG
005400* Liest ACTFILE, CONFILE, WINFILE (Stillwasserfenster aus PPSTID0M)
005500* und DAYLFILE vollstaendig ein und loest je Aktivitaet ueber
005600* ACT-CONSTRAINT-ID das zugehoerige Restriktionsset auf (Taglicht-
005700* pflicht, Gezeitenbindung NONE/SLACK/SLACKHW).  Ist aus dem
005800* STARTUP-TEXT keine Zielaktivitaet uebergeben, werden alle
005900* Aktivitaeten ueber die Vorgaengerketten vorwaerts eingepasst
006000* (C300-FORWARD-ALL).  Ist eine Zielaktivitaet uebergeben, wird
006100* diese fest auf die angegebene Startzeit gelegt, ihre Vorgaenger-
006200* kette rueckwaerts und ihre Nachfolgerkette vorwaerts eingepasst;
006300* alle uebrigen, unverketteten Aktivitaeten werden anschliessend
006400* rueckwaerts vom Projektende eingepasst (C500-SCHEDULE-AROUND-
006500* TARGET).  Die Einpassung selbst (C350-FWD-PLACE/C360-BACK-PLACE)
006600* sucht zunaechst ein passendes Gezeitenfenster, sonst - falls die
006700* Aktivitaet ausschliesslich taglichtgebunden ist - ein Taglicht-
006800* fenster, sonst bleibt es beim unverketteten fruehesten Start
006900* bzw. spaetesten Ende.
007000*
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     CLASS ALPHNUM IS "0123456789"
007500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007600                      " .,;-_".
007700*
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT ACT-FILE ASSIGN TO "ACTFILE"
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FILE-STATUS.
008300     SELECT CON-FILE ASSIGN TO "CONFILE"
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS FILE-STATUS.
008600     SELECT WIN-FILE ASSIGN TO "WINFILE"
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS FILE-STATUS.
008900     SELECT DAY-FILE ASSIGN TO "DAYLFILE"
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS FILE-STATUS.
009200     SELECT SCD-FILE ASSIGN TO "SCHEDOUT"
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS FILE-STATUS.
009500*
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  ACT-FILE
009900     LABEL RECORDS ARE STANDARD.
010000 COPY ACTRECC OF "=PPSLIB".
010100*
010200 FD  CON-FILE
010300     LABEL RECORDS ARE STANDARD.
010400 COPY CONRECC OF "=PPSLIB".
010500*
010600 FD  WIN-FILE
010700     LABEL RECORDS ARE STANDARD.
010800 COPY WINRECC OF "=PPSLIB".
010900*
011000 FD  DAY-FILE
011100     LABEL RECORDS ARE STANDARD.
011200 COPY DAYRECC OF "=PPSLIB".
011300*
011400 FD  SCD-FILE
011500     LABEL RECORDS ARE STANDARD.
011600 COPY SCDRECC OF "=PPSLIB".
011700*
011800 WORKING-STORAGE SECTION.
011900*
012000 01  COMP-FELDER.
012100     05  C4-ANZ                  PIC S9(04) COMP.
012200     05  C4-ANZ-CON              PIC S9(04) COMP.
012300     05  C4-ANZ-WIN              PIC S9(04) COMP.
012400     05  C4-ANZ-DAYL             PIC S9(04) COMP.
012500     05  C4-IX                   PIC S9(04) COMP.
012600     05  C4-JX                   PIC S9(04) COMP.
012700     05  C4-PASS                 PIC S9(04) COMP.
012800     05  C4-OFFEN                PIC S9(04) COMP.
012900     05  C4-X.
013000         10  C4-X1               PIC S9(02) COMP.
013100         10  C4-X2               PIC S9(02) COMP.
013200     05  C4-NUM REDEFINES C4-X   PIC S9(04) COMP.
013300     05  C9-ANZ-GELESEN          PIC S9(09) COMP VALUE ZERO.
013400     05  C9-ANZ-GESCHRIEB        PIC S9(09) COMP VALUE ZERO.
013500*
013600 01  KONSTANTE-FELDER.
013700     05  K-MODUL                 PIC X(08) VALUE "PPSWAL0M".
013800*
013900 01  SCHALTER.
014000     05  FILE-STATUS              PIC X(02).
014100         88  FILE-OK                  VALUE "00".
014200         88  FILE-EOF-STAT             VALUE "10".
014300     05  REC-STAT REDEFINES FILE-STATUS.
014400         10  FILE-STATUS1         PIC X(01).
014500         10  FILE-STATUS2         PIC X(01).
014600     05  PRG-STATUS                PIC 9.
014700         88  PRG-OK                       VALUE 0.
014800         88  PRG-ABBRUCH                  VALUE 9.
014900*
015000 01  ACT-TABELLE.
015100     05  AT-ENTRY OCCURS 50 TIMES INDEXED BY AT-IX.
015200         10  AT-ID                PIC X(04).
015300         10  AT-NAME              PIC X(20).
015400         10  AT-DESC              PIC X(24).
015500         10  AT-GROUP             PIC X(12).
015600         10  AT-DUR               PIC 9(03)V99.
015700         10  AT-PRED-IDS.
015800             15  AT-PRED1         PIC X(04).
015900             15  AT-PRED2         PIC X(04).
016000         10  AT-PRED-KEY REDEFINES AT-PRED-IDS
016100                                  PIC X(08).
016200         10  AT-CONID             PIC X(03).
016300         10  AT-DAYL              PIC X(01) VALUE "N".
016400             88  AT-DAYL-REQD         VALUE "Y".
016500         10  AT-TIDEREQ           PIC X(08) VALUE SPACES.
016600             88  AT-TIDE-SLACKHW      VALUE "SLACKHW ".
016700             88  AT-TIDE-SLACK        VALUE "SLACK   ".
016800             88  AT-TIDE-NONE         VALUE SPACES.
016900         10  AT-START             PIC S9(05)V99.
017000         10  AT-END               PIC S9(05)V99.
017100         10  AT-DONE              PIC X(01) VALUE "N".
017200             88  AT-IS-DONE           VALUE "Y".
017300*
017400 01  CON-TABELLE.
017500     05  CT-ENTRY OCCURS 20 TIMES INDEXED BY CT-IX.
017600         10  CT-ID                PIC X(03).
017700         10  CT-DAYL              PIC X(01).
017800         10  CT-TIDEREQ           PIC X(08).
017900*
018000 01  WIN-TABELLE.
018100     05  WN-ENTRY OCCURS 400 TIMES INDEXED BY WN-IX.
018200         10  WN-TYPE              PIC X(02).
018300             88  WN-IS-HW             VALUE "HW".
018400             88  WN-IS-LW             VALUE "LW".
018500         10  WN-START             PIC 9(05)V9.
018600         10  WN-END               PIC 9(05)V9.
018700*
018800 01  DAYL-TABELLE.
018900     05  DL-ENTRY OCCURS 100 TIMES INDEXED BY DL-IX.
019000         10  DL-START             PIC 9(05)V9.
019100         10  DL-END               PIC 9(05)V9.
019200*
019300 01  WORK-FELDER.
019400     05  W-PRED-ENDE              PIC S9(05)V99.
019500     05  W-BEREIT                 PIC X(01).
019600         88  W-IST-BEREIT             VALUE "Y".
019700     05  W-FELD-SUCH              PIC X(04).
019800     05  W-SUCH-OK                PIC X(01) VALUE "N".
019900         88  W-SUCH-JA                VALUE "J".
020000     05  AT-IX2                   PIC S9(04) COMP.
020100     05  W-GEFUNDEN               PIC X(01).
020200         88  W-GEFUNDEN-JA            VALUE "Y".
020300     05  W-CAND                   PIC S9(05)V99.
020400     05  W-MITTE                  PIC S9(05)V99.
020500     05  W-OVERLAP                PIC X(01).
020600         88  W-OVERLAP-JA             VALUE "Y".
020700     05  W-TEST-START             PIC S9(05)V99.
020800     05  W-TEST-END               PIC S9(05)V99.
020900     05  W-UEB-START              PIC S9(05)V99.
021000     05  W-UEB-END                PIC S9(05)V99.
021100     05  W-UEBERLAPP              PIC S9(05)V99.
021200     05  W-EARLIEST               PIC S9(05)V99.
021300     05  W-LATEST                 PIC S9(05)V99.
021400     05  W-PROJEKTENDE            PIC S9(05)V99.
021500     05  W-ZIEL-IX                PIC S9(04) COMP VALUE ZERO.
021600     05  W-MIN-NACHF              PIC S9(05)V99.
021700     05  W-NACHF-GEFUNDEN         PIC X(01).
021800         88  W-NACHF-JA               VALUE "Y".
021900*
022000 LINKAGE SECTION.
022100 01  LINK-REC.
022200     05  LINK-HDR.
022300         10  LINK-ANNOTATION      PIC X(08).
022400         10  LINK-RC              PIC S9(04) COMP.
022500     05  LINK-DATA.
022600         10  LINK-ZIEL-NAME       PIC X(20).
022700         10  LINK-ZIEL-START      PIC S9(05)V99.
022800         10  LINK-ANZ-GESCHRIEB   PIC S9(09) COMP.
022900*
023000 PROCEDURE DIVISION USING LINK-REC.
023100*
023200 A100-STEUERUNG SECTION.
023300 A100-00.
023400     PERFORM B000-VORLAUF.
023500     IF PRG-ABBRUCH
023600         CONTINUE
023700     ELSE
023800         PERFORM B100-VERARBEITUNG
023900     END-IF.
024000     PERFORM B090-ENDE.
024100     EXIT PROGRAM.
024200     .
024300 A100-99.
024400     EXIT.
024500*
024600******************************************************************
024700* Vorlauf
024800******************************************************************
024900 B000-VORLAUF SECTION.
025000 B000-00.
025100     PERFORM C000-INIT.
025200     .
025300 B000-99.
025400     EXIT.
025500*
025600******************************************************************
025700* Verarbeitung
025800******************************************************************
025900 B100-VERARBEITUNG SECTION.
026000 B100-00.
026100     PERFORM C200-LOAD-ACTIVITES THRU C200-99.
026200     IF C4-ANZ = ZERO
026300         MOVE 100 TO LINK-RC
026400         SET PRG-ABBRUCH TO TRUE
026500         EXIT SECTION
026600     END-IF.
026700     PERFORM C210-LOAD-CONSTR THRU C210-99.
026800     PERFORM C220-RESOLVE-CONSTR THRU C220-99.
026900     PERFORM C230-LOAD-WINDOWS THRU C230-99.
027000     PERFORM C240-LOAD-DAYLIGHT THRU C240-99.
027100     IF LINK-ZIEL-NAME = SPACES
027200         PERFORM C300-FORWARD-ALL THRU C300-99
027300     ELSE
027400         PERFORM C500-SCHEDULE-AROUND-TARGET THRU C500-99
027500     END-IF.
027600     PERFORM C600-WRITE-SCHED THRU C600-99.
027700     .
027800 B100-99.
027900     EXIT.
028000*
028100******************************************************************
028200* Ende
028300******************************************************************
028400 B090-ENDE SECTION.
028500 B090-00.
028600     MOVE C9-ANZ-GESCHRIEB TO LINK-ANZ-GESCHRIEB.
028700     IF NOT PRG-ABBRUCH
028800         MOVE 0 TO LINK-RC
028900     END-IF.
029000     .
029100 B090-99.
029200     EXIT.
029300*
029400 C000-INIT SECTION.
029500 C000-00.
029600     MOVE ZERO TO C4-ANZ C4-ANZ-CON C4-ANZ-WIN C4-ANZ-DAYL
029700                  C9-ANZ-GELESEN C9-ANZ-GESCHRIEB.
029800     MOVE ZERO TO LINK-RC.
029900 C000-99.
030000     EXIT.
030100*
030200 C200-LOAD-ACTIVITES SECTION.
030300 C200-00.
030400     OPEN INPUT ACT-FILE.
030500     IF NOT FILE-OK
030600         MOVE 9999 TO LINK-RC
030700         GO TO C200-99
030800     END-IF.
030900     PERFORM C205-LESEN THRU C205-99
031000         UNTIL FILE-EOF-STAT OR C4-ANZ >= 50.
031100     CLOSE ACT-FILE.
031200 C200-99.
031300     EXIT.
031400*
031500 C205-LESEN SECTION.
031600 C205-00.
031700     READ ACT-FILE
031800         AT END
031900             SET FILE-EOF-STAT TO TRUE
032000             GO TO C205-99
032100     END-READ.
032200     ADD 1 TO C9-ANZ-GELESEN.
032300     ADD 1 TO C4-ANZ.
032400     SET AT-IX TO C4-ANZ.
032500     MOVE ACT-ID          TO AT-ID (AT-IX).
032600     MOVE ACT-NAME        TO AT-NAME (AT-IX).
032700     MOVE ACT-DESC        TO AT-DESC (AT-IX).
032800     MOVE ACT-GROUP       TO AT-GROUP (AT-IX).
032900     MOVE ACT-DUR-HOURS   TO AT-DUR (AT-IX).
033000     MOVE ACT-PRED-1      TO AT-PRED1 (AT-IX).
033100     MOVE ACT-PRED-2      TO AT-PRED2 (AT-IX).
033200     MOVE ACT-CONSTRAINT-ID TO AT-CONID (AT-IX).
033300     MOVE ZERO            TO AT-START (AT-IX) AT-END (AT-IX).
033400     MOVE "N"             TO AT-DONE (AT-IX).
033500 C205-99.
033600     EXIT.
033700*
033800 C210-LOAD-CONSTR SECTION.
033900 C210-00.
034000     MOVE "00" TO FILE-STATUS.
034100     OPEN INPUT CON-FILE.
034200     IF NOT FILE-OK
034300         GO TO C210-99
034400     END-IF.
034500     PERFORM C215-LESEN-CON THRU C215-99
034600         UNTIL FILE-EOF-STAT OR C4-ANZ-CON >= 20.
034700     CLOSE CON-FILE.
034800 C210-99.
034900     EXIT.
035000*
035100 C215-LESEN-CON SECTION.
035200 C215-00.
035300     READ CON-FILE
035400         AT END
035500             SET FILE-EOF-STAT TO TRUE
035600             GO TO C215-99
035700     END-READ.
035800     ADD 1 TO C4-ANZ-CON.
035900     SET CT-IX TO C4-ANZ-CON.
036000     MOVE CON-ID          TO CT-ID (CT-IX).
036100     MOVE CON-DAYLIGHT    TO CT-DAYL (CT-IX).
036200     MOVE CON-TIDE-REQ    TO CT-TIDEREQ (CT-IX).
036300 C215-99.
036400     EXIT.
036500*
036600 C220-RESOLVE-CONSTR SECTION.
036700 C220-00.
036800*    JEDER AKTIVITAET MIT ACT-CONSTRAINT-ID WIRD DAS ZUGEHOERIGE
036900*    RESTRIKTIONSSET (TAGLICHTPFLICHT, GEZEITENBINDUNG) ZUGEORDNET;
037000*    OHNE CONSTRAINT-ID ODER OHNE TREFFER BLEIBT DIE AKTIVITAET
037100*    UNGEBUNDEN (AT-DAYL = "N", AT-TIDEREQ = SPACES).
037200     PERFORM C225-EINE-AKTIVITAET THRU C225-99
037300         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-ANZ.
037400 C220-99.
037500     EXIT.
037600*
037700 C225-EINE-AKTIVITAET SECTION.
037800 C225-00.
037900     SET AT-IX TO C4-IX.
038000     IF AT-CONID (AT-IX) = SPACES
038100         GO TO C225-99
038200     END-IF.
038300     PERFORM C227-CON-SUCHEN THRU C227-99
038400         VARYING CT-IX FROM 1 BY 1 UNTIL CT-IX > C4-ANZ-CON.
038500 C225-99.
038600     EXIT.
038700*
038800 C227-CON-SUCHEN SECTION.
038900 C227-00.
039000     IF CT-ID (CT-IX) = AT-CONID (AT-IX)
039100         MOVE CT-DAYL (CT-IX)    TO AT-DAYL (AT-IX)
039200         MOVE CT-TIDEREQ (CT-IX) TO AT-TIDEREQ (AT-IX)
039300     END-IF.
039400 C227-99.
039500     EXIT.
039600*
039700 C230-LOAD-WINDOWS SECTION.
039800 C230-00.
039900     MOVE "00" TO FILE-STATUS.
040000     OPEN INPUT WIN-FILE.
040100     IF NOT FILE-OK
040200         GO TO C230-99
040300     END-IF.
040400     PERFORM C235-LESEN-WIN THRU C235-99
040500         UNTIL FILE-EOF-STAT OR C4-ANZ-WIN >= 400.
040600     CLOSE WIN-FILE.
040700 C230-99.
040800     EXIT.
040900*
041000 C235-LESEN-WIN SECTION.
041100 C235-00.
041200     READ WIN-FILE
041300         AT END
041400             SET FILE-EOF-STAT TO TRUE
041500             GO TO C235-99
041600     END-READ.
041700     ADD 1 TO C4-ANZ-WIN.
041800     SET WN-IX TO C4-ANZ-WIN.
041900     MOVE WIN-TYPE        TO WN-TYPE (WN-IX).
042000     MOVE WIN-START-HOUR  TO WN-START (WN-IX).
042100     MOVE WIN-END-HOUR    TO WN-END (WN-IX).
042200 C235-99.
042300     EXIT.
042400*
042500 C240-LOAD-DAYLIGHT SECTION.
042600 C240-00.
042700     MOVE "00" TO FILE-STATUS.
042800     OPEN INPUT DAY-FILE.
042900     IF NOT FILE-OK
043000         GO TO C240-99
043100     END-IF.
043200     PERFORM C245-LESEN-DAYL THRU C245-99
043300         UNTIL FILE-EOF-STAT OR C4-ANZ-DAYL >= 100.
043400     CLOSE DAY-FILE.
043500 C240-99.
043600     EXIT.
043700*
043800 C245-LESEN-DAYL SECTION.
043900 C245-00.
044000     READ DAY-FILE
044100         AT END
044200             SET FILE-EOF-STAT TO TRUE
044300             GO TO C245-99
044400     END-READ.
044500     ADD 1 TO C4-ANZ-DAYL.
044600     SET DL-IX TO C4-ANZ-DAYL.
044700     MOVE DL-START-HOUR   TO DL-START (DL-IX).
044800     MOVE DL-END-HOUR     TO DL-END (DL-IX).
044900 C245-99.
045000     EXIT.
045100*
045200 C300-FORWARD-ALL SECTION.
045300 C300-00.
045400*    VORWAERTSRECHNUNG UEBER DIE VORGAENGERKETTEN (MEHRFACH-
045500*    DURCHLAUF WIE PPSFWD0M/PPSCPM0M), JE AKTIVITAET ANSCHLIESSEND
045600*    FENSTEREINPASSUNG UEBER C350-FWD-PLACE.
045700     MOVE ZERO TO C4-PASS.
045800     MOVE 1 TO C4-OFFEN.
045900     PERFORM C310-EIN-DURCHLAUF THRU C310-99
046000         UNTIL C4-OFFEN = ZERO OR C4-PASS > 50.
046100 C300-99.
046200     EXIT.
046300*
046400 C310-EIN-DURCHLAUF SECTION.
046500 C310-00.
046600     ADD 1 TO C4-PASS.
046700     MOVE ZERO TO C4-OFFEN.
046800     PERFORM C320-EINE-AKTIVITAET THRU C320-99
046900         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-ANZ.
047000 C310-99.
047100     EXIT.
047200*
047300 C320-EINE-AKTIVITAET SECTION.
047400 C320-00.
047500     SET AT-IX TO C4-IX.
047600     IF AT-IS-DONE (AT-IX)
047700         GO TO C320-99
047800     END-IF.
047900     MOVE "Y" TO W-BEREIT.
048000     MOVE ZERO TO W-PRED-ENDE.
048100     PERFORM C330-VORGAENGER-PRUEFEN THRU C330-99
048200         VARYING C4-JX FROM 1 BY 1 UNTIL C4-JX > 2.
048300     IF W-IST-BEREIT
048400         MOVE W-PRED-ENDE TO W-EARLIEST
048500         PERFORM C350-FWD-PLACE THRU C350-99
048600         MOVE "Y" TO AT-DONE (AT-IX)
048700     ELSE
048800         ADD 1 TO C4-OFFEN
048900     END-IF.
049000 C320-99.
049100     EXIT.
049200*
049300 C330-VORGAENGER-PRUEFEN SECTION.
049400 C330-00.
049500     IF C4-JX = 1
049600         IF AT-PRED1 (AT-IX) = "-" OR AT-PRED1 (AT-IX) = SPACES
049700             GO TO C330-99
049800         END-IF
049900         MOVE AT-PRED1 (AT-IX) TO W-FELD-SUCH
050000     ELSE
050100         IF AT-PRED2 (AT-IX) = "-" OR AT-PRED2 (AT-IX) = SPACES
050200             GO TO C330-99
050300         END-IF
050400         MOVE AT-PRED2 (AT-IX) TO W-FELD-SUCH
050500     END-IF.
050600     MOVE "N" TO W-SUCH-OK.
050700     PERFORM C340-SUCHE-VORGAENGER THRU C340-99
050800         VARYING AT-IX2 FROM 1 BY 1 UNTIL AT-IX2 > C4-ANZ.
050900     IF W-SUCH-JA
051000         IF NOT AT-IS-DONE (AT-IX2)
051100             MOVE "N" TO W-BEREIT
051200         ELSE
051300             IF AT-END (AT-IX2) > W-PRED-ENDE
051400                 MOVE AT-END (AT-IX2) TO W-PRED-ENDE
051500             END-IF
051600         END-IF
051700     END-IF.
051800 C330-99.
051900     EXIT.
052000*
052100 C340-SUCHE-VORGAENGER SECTION.
052200 C340-00.
052300     IF AT-ID (AT-IX2) = W-FELD-SUCH
052400         MOVE "J" TO W-SUCH-OK
052500     END-IF.
052600 C340-99.
052700     EXIT.
052800*
052900 C350-FWD-PLACE SECTION.
053000 C350-00.
053100*    VORWAERTSEINPASSUNG AB W-EARLIEST: (1) GEZEITENFENSTER, FALLS
053200*    GEZEITENGEBUNDEN, (2) SONST TAGLICHTFENSTER, FALLS NUR TAG-
053300*    LICHTGEBUNDEN, (3) SONST DER UNGEBUNDENE FRUEHESTE START.
053400     MOVE "N" TO W-GEFUNDEN.
053500     IF NOT AT-TIDE-NONE (AT-IX)
053600         PERFORM C352-TIDE-FWD-SUCHEN THRU C352-99
053700             VARYING WN-IX FROM 1 BY 1
053800             UNTIL WN-IX > C4-ANZ-WIN OR W-GEFUNDEN-JA
053900     END-IF.
054000     IF NOT W-GEFUNDEN-JA AND AT-TIDE-NONE (AT-IX)
054100         AND AT-DAYL-REQD (AT-IX)
054200         PERFORM C354-DAYL-FWD-SUCHEN THRU C354-99
054300             VARYING DL-IX FROM 1 BY 1
054400             UNTIL DL-IX > C4-ANZ-DAYL OR W-GEFUNDEN-JA
054500     END-IF.
054600     IF W-GEFUNDEN-JA
054700         MOVE W-CAND TO AT-START (AT-IX)
054800     ELSE
054900         MOVE W-EARLIEST TO AT-START (AT-IX)
055000     END-IF.
055100     COMPUTE AT-END (AT-IX) = AT-START (AT-IX) + AT-DUR (AT-IX).
055200 C350-99.
055300     EXIT.
055400*
055500 C352-TIDE-FWD-SUCHEN SECTION.
055600 C352-00.
055700     IF AT-TIDE-SLACKHW (AT-IX) AND NOT WN-IS-HW (WN-IX)
055800         GO TO C352-99
055900     END-IF.
056000     COMPUTE W-MITTE =
056100         WN-START (WN-IX) + (WN-END (WN-IX) - WN-START (WN-IX)) / 2.
056200     COMPUTE W-CAND = W-MITTE - AT-DUR (AT-IX) / 2.
056300     IF W-CAND < W-EARLIEST
056400         GO TO C352-99
056500     END-IF.
056600     IF AT-DAYL-REQD (AT-IX)
056700         MOVE W-CAND TO W-TEST-START
056800         COMPUTE W-TEST-END = W-CAND + AT-DUR (AT-IX)
056900         MOVE "N" TO W-OVERLAP
057000         PERFORM C356-DAYL-OVERLAP-TEST THRU C356-99
057100             VARYING DL-IX FROM 1 BY 1
057200             UNTIL DL-IX > C4-ANZ-DAYL OR W-OVERLAP-JA
057300         IF W-OVERLAP-JA
057400             MOVE "Y" TO W-GEFUNDEN
057500         END-IF
057600     ELSE
057700         MOVE "Y" TO W-GEFUNDEN
057800     END-IF.
057900 C352-99.
058000     EXIT.
058100*
058200 C354-DAYL-FWD-SUCHEN SECTION.
058300 C354-00.
058400     IF DL-START (DL-IX) >= W-EARLIEST
058500         AND (DL-END (DL-IX) - DL-START (DL-IX)) >= AT-DUR (AT-IX)
058600         MOVE DL-START (DL-IX) TO W-CAND
058700         MOVE "Y" TO W-GEFUNDEN
058800     END-IF.
058900 C354-99.
059000     EXIT.
059100*
059200 C356-DAYL-OVERLAP-TEST SECTION.
059300 C356-00.
059400     IF DL-START (DL-IX) > W-TEST-START
059500         MOVE DL-START (DL-IX) TO W-UEB-START
059600     ELSE
059700         MOVE W-TEST-START TO W-UEB-START
059800     END-IF.
059900     IF DL-END (DL-IX) < W-TEST-END
060000         MOVE DL-END (DL-IX) TO W-UEB-END
060100     ELSE
060200         MOVE W-TEST-END TO W-UEB-END
060300     END-IF.
060400     COMPUTE W-UEBERLAPP = W-UEB-END - W-UEB-START.
060500     IF W-UEBERLAPP > ZERO
060600         MOVE "Y" TO W-OVERLAP
060700     END-IF.
060800 C356-99.
060900     EXIT.
061000*
061100 C360-BACK-PLACE SECTION.
061200 C360-00.
061300*    RUECKWAERTSEINPASSUNG BIS W-LATEST: SPIEGELBILD ZU
061400*    C350-FWD-PLACE (FENSTER IN ABSTEIGENDER REIHENFOLGE).
061500     MOVE "N" TO W-GEFUNDEN.
061600     IF NOT AT-TIDE-NONE (AT-IX) AND C4-ANZ-WIN > ZERO
061700         PERFORM C362-TIDE-BACK-SUCHEN THRU C362-99
061800             VARYING WN-IX FROM C4-ANZ-WIN BY -1
061900             UNTIL WN-IX < 1 OR W-GEFUNDEN-JA
062000     END-IF.
062100     IF NOT W-GEFUNDEN-JA AND AT-TIDE-NONE (AT-IX)
062200         AND AT-DAYL-REQD (AT-IX) AND C4-ANZ-DAYL > ZERO
062300         PERFORM C364-DAYL-BACK-SUCHEN THRU C364-99
062400             VARYING DL-IX FROM C4-ANZ-DAYL BY -1
062500             UNTIL DL-IX < 1 OR W-GEFUNDEN-JA
062600     END-IF.
062700     IF W-GEFUNDEN-JA
062800         MOVE W-CAND TO AT-START (AT-IX)
062900     ELSE
063000         COMPUTE AT-START (AT-IX) = W-LATEST - AT-DUR (AT-IX)
063100     END-IF.
063200     COMPUTE AT-END (AT-IX) = AT-START (AT-IX) + AT-DUR (AT-IX).
063300 C360-99.
063400     EXIT.
063500*
063600 C362-TIDE-BACK-SUCHEN SECTION.
063700 C362-00.
063800     IF AT-TIDE-SLACKHW (AT-IX) AND NOT WN-IS-HW (WN-IX)
063900         GO TO C362-99
064000     END-IF.
064100     IF WN-END (WN-IX) < W-LATEST
064200         MOVE WN-END (WN-IX) TO W-CAND
064300     ELSE
064400         MOVE W-LATEST TO W-CAND
064500     END-IF.
064600     SUBTRACT AT-DUR (AT-IX) FROM W-CAND.
064700     IF W-CAND < WN-START (WN-IX)
064800         GO TO C362-99
064900     END-IF.
065000     IF (W-LATEST - AT-DUR (AT-IX)) < W-CAND
065100         GO TO C362-99
065200     END-IF.
065300     IF AT-DAYL-REQD (AT-IX)
065400         MOVE W-CAND TO W-TEST-START
065500         COMPUTE W-TEST-END = W-CAND + AT-DUR (AT-IX)
065600         MOVE "N" TO W-OVERLAP
065700         PERFORM C356-DAYL-OVERLAP-TEST THRU C356-99
065800             VARYING DL-IX FROM 1 BY 1
065900             UNTIL DL-IX > C4-ANZ-DAYL OR W-OVERLAP-JA
066000         IF W-OVERLAP-JA
066100             MOVE "Y" TO W-GEFUNDEN
066200         END-IF
066300     ELSE
066400         MOVE "Y" TO W-GEFUNDEN
066500     END-IF.
066600 C362-99.
066700     EXIT.
066800*
066900 C364-DAYL-BACK-SUCHEN SECTION.
067000 C364-00.
067100     IF DL-END (DL-IX) <= W-LATEST
067200         AND (DL-END (DL-IX) - DL-START (DL-IX)) >= AT-DUR (AT-IX)
067300         COMPUTE W-CAND = DL-END (DL-IX) - AT-DUR (AT-IX)
067400         MOVE "Y" TO W-GEFUNDEN
067500     END-IF.
067600 C364-99.
067700     EXIT.
067800*
067900 C500-SCHEDULE-AROUND-TARGET SECTION.
068000 C500-00.
068100*    ALLE START-/ENDEZEITEN LOESCHEN, ZIELAKTIVITAET SUCHEN UND
068200*    AUF DIE UEBERGEBENE STARTZEIT FESTLEGEN; OHNE TREFFER WIRD
068300*    WIE OHNE ZIELAKTIVITAET VORWAERTS GERECHNET.
068400     PERFORM C501-LOESCHEN THRU C501-99
068500         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-ANZ.
068600     MOVE ZERO TO W-ZIEL-IX.
068700     PERFORM C505-ZIEL-SUCHEN THRU C505-99
068800         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-ANZ.
068900     IF W-ZIEL-IX = ZERO
069000         PERFORM C300-FORWARD-ALL THRU C300-99
069100         GO TO C500-99
069200     END-IF.
069300     SET AT-IX TO W-ZIEL-IX.
069400     MOVE LINK-ZIEL-START TO AT-START (AT-IX).
069500     COMPUTE AT-END (AT-IX) = AT-START (AT-IX) + AT-DUR (AT-IX).
069600     MOVE "Y" TO AT-DONE (AT-IX).
069700     PERFORM C510-PRED-KETTE THRU C510-99.
069800     PERFORM C520-NACHF-KETTE THRU C520-99.
069900     MOVE ZERO TO W-PROJEKTENDE.
070000     PERFORM C530-PROJEKTENDE-SUCHEN THRU C530-99
070100         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-ANZ.
070200     PERFORM C540-REST-RUECKWAERTS THRU C540-99
070300         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-ANZ.
070400 C500-99.
070500     EXIT.
070600*
070700 C501-LOESCHEN SECTION.
070800 C501-00.
070900     SET AT-IX TO C4-IX.
071000     MOVE ZERO TO AT-START (AT-IX) AT-END (AT-IX).
071100     MOVE "N" TO AT-DONE (AT-IX).
071200 C501-99.
071300     EXIT.
071400*
071500 C505-ZIEL-SUCHEN SECTION.
071600 C505-00.
071700     SET AT-IX TO C4-IX.
071800     IF AT-NAME (AT-IX) = LINK-ZIEL-NAME
071900         MOVE C4-IX TO W-ZIEL-IX
072000     END-IF.
072100 C505-99.
072200     EXIT.
072300*
072400 C510-PRED-KETTE SECTION.
072500 C510-00.
072600*    VORGAENGERKETTE RUECKWAERTS: EINE NOCH OFFENE AKTIVITAET WIRD
072700*    TERMINIERT, SOBALD SIE VORGAENGER MINDESTENS EINES BEREITS
072800*    TERMINIERTEN NACHFOLGERS IST (MEHRFACHDURCHLAUF BIS ZUM
072900*    ERREICHTEN FESTPUNKT, WIE IN C300-FORWARD-ALL).
073000     MOVE ZERO TO C4-PASS.
073100     MOVE 1 TO C4-OFFEN.
073200     PERFORM C511-EIN-DURCHLAUF-RUECK THRU C511-99
073300         UNTIL C4-OFFEN = ZERO OR C4-PASS > 50.
073400 C510-99.
073500     EXIT.
073600*
073700 C511-EIN-DURCHLAUF-RUECK SECTION.
073800 C511-00.
073900     ADD 1 TO C4-PASS.
074000     MOVE ZERO TO C4-OFFEN.
074100     PERFORM C512-EINE-AKTIVITAET-RUECK THRU C512-99
074200         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-ANZ.
074300 C511-99.
074400     EXIT.
074500*
074600 C512-EINE-AKTIVITAET-RUECK SECTION.
074700 C512-00.
074800     SET AT-IX TO C4-IX.
074900     IF AT-IS-DONE (AT-IX)
075000         GO TO C512-99
075100     END-IF.
075200     MOVE "N" TO W-NACHF-GEFUNDEN.
075300     MOVE ZERO TO W-MIN-NACHF.
075400     PERFORM C513-SUCHE-NACHFOLGER THRU C513-99
075500         VARYING AT-IX2 FROM 1 BY 1 UNTIL AT-IX2 > C4-ANZ.
075600     IF W-NACHF-JA
075700         MOVE W-MIN-NACHF TO W-LATEST
075800         PERFORM C360-BACK-PLACE THRU C360-99
075900         MOVE "Y" TO AT-DONE (AT-IX)
076000     ELSE
076100         ADD 1 TO C4-OFFEN
076200     END-IF.
076300 C512-99.
076400     EXIT.
076500*
076600 C513-SUCHE-NACHFOLGER SECTION.
076700 C513-00.
076800     IF NOT AT-IS-DONE (AT-IX2)
076900         GO TO C513-99
077000     END-IF.
077100     IF AT-PRED1 (AT-IX2) NOT = AT-ID (AT-IX)
077200         AND AT-PRED2 (AT-IX2) NOT = AT-ID (AT-IX)
077300         GO TO C513-99
077400     END-IF.
077500     IF NOT W-NACHF-JA OR AT-START (AT-IX2) < W-MIN-NACHF
077600         MOVE AT-START (AT-IX2) TO W-MIN-NACHF
077700     END-IF.
077800     MOVE "Y" TO W-NACHF-GEFUNDEN.
077900 C513-99.
078000     EXIT.
078100*
078200 C520-NACHF-KETTE SECTION.
078300 C520-00.
078400*    NACHFOLGERKETTE VORWAERTS: EINE NOCH OFFENE AKTIVITAET WIRD
078500*    TERMINIERT, SOBALD ALLE IHRE (VORHANDENEN) VORGAENGER BEREITS
078600*    TERMINIERT SIND.  AKTIVITAETEN, DIE SICH AUF DIESEM WEG NICHT
078700*    OEFFNEN, BLEIBEN FUER C540-REST-RUECKWAERTS UEBRIG.
078800     MOVE ZERO TO C4-PASS.
078900     MOVE 1 TO C4-OFFEN.
079000     PERFORM C521-EIN-DURCHLAUF-VOR THRU C521-99
079100         UNTIL C4-OFFEN = ZERO OR C4-PASS > 50.
079200 C520-99.
079300     EXIT.
079400*
079500 C521-EIN-DURCHLAUF-VOR SECTION.
079600 C521-00.
079700     ADD 1 TO C4-PASS.
079800     MOVE ZERO TO C4-OFFEN.
079900     PERFORM C522-EINE-AKTIVITAET-VOR THRU C522-99
080000         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-ANZ.
080100 C521-99.
080200     EXIT.
080300*
080400 C522-EINE-AKTIVITAET-VOR SECTION.
080500 C522-00.
080600     SET AT-IX TO C4-IX.
080700     IF AT-IS-DONE (AT-IX)
080800         GO TO C522-99
080900     END-IF.
081000     MOVE "Y" TO W-BEREIT.
081100     MOVE ZERO TO W-PRED-ENDE.
081200     PERFORM C330-VORGAENGER-PRUEFEN THRU C330-99
081300         VARYING C4-JX FROM 1 BY 1 UNTIL C4-JX > 2.
081400     IF W-IST-BEREIT
081500         MOVE W-PRED-ENDE TO W-EARLIEST
081600         PERFORM C350-FWD-PLACE THRU C350-99
081700         MOVE "Y" TO AT-DONE (AT-IX)
081800     ELSE
081900         ADD 1 TO C4-OFFEN
082000     END-IF.
082100 C522-99.
082200     EXIT.
082300*
082400 C530-PROJEKTENDE-SUCHEN SECTION.
082500 C530-00.
082600     SET AT-IX TO C4-IX.
082700     IF AT-IS-DONE (AT-IX) AND AT-END (AT-IX) > W-PROJEKTENDE
082800         MOVE AT-END (AT-IX) TO W-PROJEKTENDE
082900     END-IF.
083000 C530-99.
083100     EXIT.
083200*
083300 C540-REST-RUECKWAERTS SECTION.
083400 C540-00.
083500*    ALLE NOCH NICHT TERMINIERTEN (UNVERKETTETEN) AKTIVITAETEN
083600*    WERDEN UNABHAENGIG VONEINANDER RUECKWAERTS VOM PROJEKTENDE
083700*    EINGEPASST.
083800     SET AT-IX TO C4-IX.
083900     IF AT-IS-DONE (AT-IX)
084000         GO TO C540-99
084100     END-IF.
084200     MOVE W-PROJEKTENDE TO W-LATEST.
084300     PERFORM C360-BACK-PLACE THRU C360-99.
084400     MOVE "Y" TO AT-DONE (AT-IX).
084500 C540-99.
084600     EXIT.
084700*
084800 C600-WRITE-SCHED SECTION.
084900 C600-00.
085000     MOVE "00" TO FILE-STATUS.
085100     OPEN OUTPUT SCD-FILE.
085200     PERFORM C610-SCHED-SATZ THRU C610-99
085300         VARYING C4-IX FROM 1 BY 1 UNTIL C4-IX > C4-ANZ.
085400     CLOSE SCD-FILE.
085500 C600-99.
085600     EXIT.
085700*
085800 C610-SCHED-SATZ SECTION.
085900 C610-00.
086000     SET AT-IX TO C4-IX.
086100     MOVE AT-ID (AT-IX)      TO SC-ID.
086200     MOVE AT-DESC (AT-IX)    TO SC-DESC.
086300     MOVE AT-DUR (AT-IX)     TO SC-DUR.
086400     MOVE AT-START (AT-IX)   TO SC-START.
086500     MOVE AT-END (AT-IX)     TO SC-END.
086600     MOVE AT-GROUP (AT-IX)   TO SC-GROUP.
086700     MOVE ZERO               TO SC-SLACK.
086800     MOVE "N"                TO SC-CRITICAL.
086900     WRITE SCD-REC.
087000     ADD 1 TO C9-ANZ-GESCHRIEB.
087100 C610-99.
087200     EXIT.
