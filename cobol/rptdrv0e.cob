000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH =TALLIB
000300?SEARCH =WSYS022
000400
000500* Pipe-Pull-Scheduler-Modul
000600?SEARCH =PPSRPT0
000700
000800?NOLMAP, SYMBOLS, INSPECT
000900?SAVE ALL
001000?SAVEABEND
001100?LINES 66
001200?CHECK 3
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    RPTDRV0O.
001500 AUTHOR.        H. GRUENWALD.
001600 INSTALLATION.  BAULEITUNG ROHRZUG-PLANUNG.
001700 DATE-WRITTEN.  1984-04-02.
001800 DATE-COMPILED.
001900 SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DER BAULEITUNG.
002000*
002100*---------------------------------------------------------------*
002200* Letzte Aenderung  :: 2026-02-16
002300* Letzte Version    :: A.02.01
002400* Kurzbeschreibung  :: Eigenstaendiger Treiber fuer PPSRPT0M
002500*                       (Terminliste aus einem vorhandenen
002600*                       SCHEDOUT, ohne vorgeschalteten Lauf von
002700*                       PPSCPM0M/PPSFWD0M/PPSWAL0M)
002800* Auftrag           :: PPSNEW-5
002900*---------------------------------------------------------------*
003000* Vers.   | Datum      | von  | Kommentar
003100*---------|------------|------|-------------------------------
003200* A.00.00 |1984-04-02  | hg   | Neuerstellung
003300* A.01.00 |1990-02-27  | wk   | Seitenueberschrift mit Datum/Zeit
003400* A.01.01 |1998-11-10  | kl   | JAHR-2000-PRUEFUNG: keine
003500*         |            |      | datumsabhaengigen Felder betroffen
003600* A.02.00 |2003-05-20  | kr   | CALL-Schnittstelle zu PPSRPT0M
003700*         |            |      | neu aufgesetzt
003800* A.02.01 |2026-02-16  | hm   | Auftrag PPSNEW-5, Neufassung fuer
003900*         |            |      | Rohrzug-Terminierung
004000*---------------------------------------------------------------*
004100*
004200* PROGRAMMBESCHREIBUNG
004300* Ruft PPSRPT0M eigenstaendig auf, um aus einem bereits vor-
004400* handenen SCHEDOUT (z.B. aus einem frueheren Lauf von PPSFWD0M,
004500* PPSCPM0M oder PPSWAL0M) die Terminliste RPTFILE zu erstellen,
004600* ohne die Terminierung selbst neu zu rechnen.  Der Listenlauf im
004700* Anschluss an PPSCPM0M (Treiber CPMDRV0O) ruft PPSRPT0M auf dem
004800* gleichen Weg, jedoch direkt im Anschluss an die Terminierung.
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     SWITCH-15 IS ANZEIGE-VERSION ON STATUS IS SHOW-VERSION
005400     CLASS ALPHNUM IS "0123456789"
005500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005600                      " .,;-_".
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 WORKING-STORAGE SECTION.
006500*
006600 01  COMP-FELDER.
006700     05  C4-X.
006800         10  C4-X1               PIC S9(02) COMP.
006900         10  C4-X2               PIC S9(02) COMP.
007000     05  C4-NUM REDEFINES C4-X   PIC S9(04) COMP.
007100     05  REPLY-LAENGE            PIC 9(04) COMP.
007200*
007300 01  DISPLAY-FELDER.
007400     05  D-NUM4                  PIC -9(04).
007500     05  D-NUM6                  PIC 9(06).
007600*
007700 01  KONSTANTE-FELDER.
007800     05  K-MODUL                 PIC X(08) VALUE "RPTDRV0O".
007900*
008000 01  SCHALTER.
008100     05  FILE-STATUS              PIC X(02).
008200         88  FILE-OK                  VALUE "00".
008300         88  FILE-NOK                 VALUE "01" THRU "99".
008400     05  REC-STAT REDEFINES FILE-STATUS.
008500         10  FILE-STATUS1         PIC X(01).
008600         10  FILE-STATUS2         PIC X(01).
008700     05  PRG-STATUS               PIC 9.
008800         88  PRG-OK                   VALUE 0.
008900         88  PRG-ABBRUCH              VALUE 9.
009000*
009100 01  WORK-FELDER.
009200     05  ZEILE                    PIC X(80) VALUE SPACES.
009300*
009400 01  TAL-TIME.
009500     05  TAL-JAHR                PIC S9(04) COMP.
009600     05  TAL-MONAT               PIC S9(04) COMP.
009700     05  TAL-TAG                 PIC S9(04) COMP.
009800     05  TAL-STUNDE              PIC S9(04) COMP.
009900     05  TAL-MINUTE              PIC S9(04) COMP.
010000     05  TAL-SEKUNDE             PIC S9(04) COMP.
010100 01  TAL-TIME-D.
010200     05  TAL-JAHR-D              PIC 9(04).
010300     05  TAL-MONAT-D             PIC 9(02).
010400     05  TAL-TAG-D               PIC 9(02).
010500     05  TAL-STUNDE-D            PIC 9(02).
010600     05  TAL-MINUTE-D            PIC 9(02).
010700     05  TAL-SEKUNDE-D           PIC 9(02).
010800 01  TAL-TIME-N REDEFINES TAL-TIME-D.
010900     05  TAL-ZEIT-NUM            PIC 9(16).
011000*
011100 01  LINK-REC.
011200     05  LINK-HDR.
011300         10  LINK-ANNOTATION     PIC X(08) VALUE "RPTDRV0O".
011400         10  LINK-RC             PIC S9(04) COMP.
011500*             LINK-RC = 0     VERARBEITUNG OHNE BEFUND
011600*             LINK-RC = 100   SCHEDOUT LEER, KEIN RPTFILE
011700*             LINK-RC = 9999  ABBRUCH, FILE-STATUS AUSWERTEN
011800     05  LINK-DATA.
011900         10  LINK-ANZ-ZEILEN     PIC S9(09) COMP.
012000*
012100 PROCEDURE DIVISION.
012200*
012300 A100-STEUERUNG SECTION.
012400 A100-00.
012500     IF SHOW-VERSION
012600         DISPLAY K-MODUL " LETZTE VERSION A.02.01"
012700         STOP RUN
012800     END-IF.
012900     PERFORM B000-VORLAUF.
013000     IF NOT PRG-ABBRUCH
013100         PERFORM B100-VERARBEITUNG
013200     END-IF.
013300     PERFORM B090-ENDE.
013400     STOP RUN.
013500 A100-99.
013600     EXIT.
013700*
013800 B000-VORLAUF SECTION.
013900 B000-00.
014000     PERFORM C000-INIT.
014100     PERFORM U200-TIMESTAMP.
014200     DISPLAY K-MODUL " START " TAL-ZEIT-NUM.
014300 B000-99.
014400     EXIT.
014500*
014600 B090-ENDE SECTION.
014700 B090-00.
014800     IF PRG-ABBRUCH
014900         DISPLAY K-MODUL " ABBRUCH - SIEHE LINK-RC/FILE-STATUS"
015000         DISPLAY "LINK-RC = " LINK-RC " FILE-STATUS = " FILE-STATUS
015100     ELSE
015200         STRING K-MODUL DELIMITED BY SPACE
015300             " ENDE - GEDRUCKT " LINK-ANZ-ZEILEN " ZEILEN"
015400             INTO ZEILE
015500         DISPLAY ZEILE
015600     END-IF.
015700 B090-99.
015800     EXIT.
015900*
016000 B100-VERARBEITUNG SECTION.
016100 B100-00.
016200     CALL "PPSRPT0M" USING LINK-REC.
016300     EVALUATE LINK-RC
016400         WHEN 0
016500             CONTINUE
016600         WHEN 100
016700             DISPLAY K-MODUL " HINWEIS - SCHEDOUT OHNE SAETZE"
016800         WHEN 9999
016900             DISPLAY K-MODUL " FEHLER IN PPSRPT0M"
017000             SET PRG-ABBRUCH TO TRUE
017100         WHEN OTHER
017200             MOVE LINK-RC TO D-NUM4
017300             DISPLAY K-MODUL " UNBEKANNTER LINK-RC " D-NUM4
017400             SET PRG-ABBRUCH TO TRUE
017500     END-EVALUATE.
017600 B100-99.
017700     EXIT.
017800*
017900 C000-INIT SECTION.
018000 C000-00.
018100     INITIALIZE SCHALTER.
018200     INITIALIZE LINK-REC.
018300     MOVE "RPTDRV0O" TO LINK-ANNOTATION.
018400 C000-99.
018500     EXIT.
018600*
018700 U200-TIMESTAMP SECTION.
018800 U200-00.
018900     ENTER TAL "TIME" USING TAL-TIME.
019000     MOVE CORR TAL-TIME TO TAL-TIME-D.
019100 U200-99.
019200     EXIT.
