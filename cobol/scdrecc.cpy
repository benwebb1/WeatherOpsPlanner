000100*-------------------------------------------------------------*
000200* Copybook      :: SCDRECC                                    *
000300* Kurzbeschreibung :: Satzbild geplante Aktivitaet (SCHEDOUT) *
000400*                     100 Byte, feste Laenge                  *
000500*-------------------------------------------------------------*
000600* Vers. | Datum    | von | Kommentar                          *
000700*-------|----------|-----|------------------------------------*
000800*A.00.00|1984-02-06| hg  | Neuerstellung fuer PPSNEW-1        *
000900*A.00.01|1996-05-02| kr  | SC-CRITICAL 88-Stufen angefuegt    *
001000*-------------------------------------------------------------*
001100 01  SCD-REC.
001200     05  SC-ID                   PIC X(04).
001300     05  SC-DESC                 PIC X(24).
001400     05  SC-DUR                  PIC 9(03)V99.
001500     05  SC-START                PIC S9(05)V99.
001600     05  SC-END                  PIC S9(05)V99.
001700     05  SC-GROUP                PIC X(12).
001800     05  SC-SLACK                PIC S9(05)V99.
001900     05  SC-CRITICAL             PIC X(01).
002000         88  SC-IS-CRITICAL          VALUE "Y".
002100         88  SC-NOT-CRITICAL         VALUE "N".
002200     05  FILLER                  PIC X(33).
