000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH =TALLIB
000300?SEARCH =WSYS022
000400
000500* Pipe-Pull-Scheduler-Modul
000600?SEARCH =PPSTID0
000700
000800?NOLMAP, SYMBOLS, INSPECT
000900?SAVE ALL
001000?SAVEABEND
001100?LINES 66
001200?CHECK 3
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    TIDDRV0O.
001500 AUTHOR.        H. GRUENWALD.
001600 INSTALLATION.  BAULEITUNG ROHRZUG-PLANUNG.
001700 DATE-WRITTEN.  1984-03-12.
001800 DATE-COMPILED.
001900 SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DER BAULEITUNG.
002000*
002100*---------------------------------------------------------------*
002200* Letzte Aenderung  :: 2026-02-13
002300* Letzte Version    :: A.02.02
002400* Kurzbeschreibung  :: Treiber fuer PPSTID0M (Ermittlung der
002500*                       Stillwasserfenster aus der Gezeitenreihe)
002600* Auftrag           :: PPSNEW-3
002700*---------------------------------------------------------------*
002800* Vers.   | Datum      | von  | Kommentar
002900*---------|------------|------|-------------------------------
003000* A.00.00 |1984-03-12  | hg   | Neuerstellung
003100* A.00.01 |1990-02-08  | wk   | Anzeige Anzahl HW/LW-Ereignisse
003200* A.01.00 |1994-11-17  | rb   | Vor-/Nachlaufzeit als Parameter
003300*         |            |      | vorgesehen (Standard weiter 1,5 STD)
003400* A.01.01 |1998-09-21  | kl   | JAHR-2000-PRUEFUNG: keine
003500*         |            |      | datumsabhaengigen Felder betroffen
003600* A.02.00 |2003-05-20  | kr   | CALL-Schnittstelle zu PPSTID0M
003700*         |            |      | neu aufgesetzt (SSFRCI0M entfallen)
003800* A.02.01 |2012-08-09  | hm   | Zaehler HW/LW an LINK-DATA
003900*         |            |      | zurueckgemeldet
004000* A.02.02 |2026-02-13  | hm   | Auftrag PPSNEW-3, Neufassung fuer
004100*         |            |      | Rohrzug-Terminierung
004200*---------------------------------------------------------------*
004300*
004400* PROGRAMMBESCHREIBUNG
004500* Ruft PPSTID0M auf: liest die Gezeitenreihe TIDEFILE (aufsteigend
004600* nach Zeit) und schreibt je erkanntem Hoch- oder Niedrigwasser ein
004700* Stillwasserfenster (WINFILE).  Das Fenster reicht von 1,5 Stunden
004800* vor bis 1,5 Stunden nach dem Ereignis.
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     SWITCH-15 IS ANZEIGE-VERSION ON STATUS IS SHOW-VERSION
005400     CLASS ALPHNUM IS "0123456789"
005500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005600                      " .,;-_".
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 WORKING-STORAGE SECTION.
006500*
006600 01  COMP-FELDER.
006700     05  C4-X.
006800         10  C4-X1               PIC S9(02) COMP.
006900         10  C4-X2               PIC S9(02) COMP.
007000     05  C4-NUM REDEFINES C4-X   PIC S9(04) COMP.
007100     05  REPLY-LAENGE            PIC 9(04) COMP.
007200*
007300 01  DISPLAY-FELDER.
007400     05  D-NUM4                  PIC -9(04).
007500     05  D-NUM6                  PIC 9(06).
007600*
007700 01  KONSTANTE-FELDER.
007800     05  K-MODUL                 PIC X(08) VALUE "TIDDRV0O".
007900*
008000 01  SCHALTER.
008100     05  FILE-STATUS              PIC X(02).
008200         88  FILE-OK                  VALUE "00".
008300         88  FILE-NOK                 VALUE "01" THRU "99".
008400     05  REC-STAT REDEFINES FILE-STATUS.
008500         10  FILE-STATUS1         PIC X(01).
008600         10  FILE-STATUS2         PIC X(01).
008700     05  PRG-STATUS               PIC 9.
008800         88  PRG-OK                   VALUE 0.
008900         88  PRG-ABBRUCH              VALUE 9.
009000*
009100 01  WORK-FELDER.
009200     05  ZEILE                    PIC X(80) VALUE SPACES.
009300*
009400 01  TAL-TIME.
009500     05  TAL-JAHR                PIC S9(04) COMP.
009600     05  TAL-MONAT               PIC S9(04) COMP.
009700     05  TAL-TAG                 PIC S9(04) COMP.
009800     05  TAL-STUNDE              PIC S9(04) COMP.
009900     05  TAL-MINUTE              PIC S9(04) COMP.
010000     05  TAL-SEKUNDE             PIC S9(04) COMP.
010100 01  TAL-TIME-D.
010200     05  TAL-JAHR-D              PIC 9(04).
010300     05  TAL-MONAT-D             PIC 9(02).
010400     05  TAL-TAG-D               PIC 9(02).
010500     05  TAL-STUNDE-D            PIC 9(02).
010600     05  TAL-MINUTE-D            PIC 9(02).
010700     05  TAL-SEKUNDE-D           PIC 9(02).
010800 01  TAL-TIME-N REDEFINES TAL-TIME-D.
010900     05  TAL-ZEIT-NUM            PIC 9(16).
011000*
011100 01  LINK-REC.
011200     05  LINK-HDR.
011300         10  LINK-ANNOTATION     PIC X(08) VALUE "TIDDRV0O".
011400         10  LINK-RC             PIC S9(04) COMP.
011500*             LINK-RC = 0     VERARBEITUNG OHNE BEFUND
011600*             LINK-RC = 100   TIDEFILE LEER, KEIN WINFILE
011700*             LINK-RC = 9999  ABBRUCH, FILE-STATUS AUSWERTEN
011800     05  LINK-DATA.
011900         10  LINK-ANZ-GELESEN    PIC S9(09) COMP.
012000         10  LINK-ANZ-HW         PIC S9(04) COMP.
012100         10  LINK-ANZ-LW         PIC S9(04) COMP.
012200*
012300 PROCEDURE DIVISION.
012400*
012500 A100-STEUERUNG SECTION.
012600 A100-00.
012700     IF SHOW-VERSION
012800         DISPLAY K-MODUL " LETZTE VERSION A.02.02"
012900         STOP RUN
013000     END-IF.
013100     PERFORM B000-VORLAUF.
013200     IF NOT PRG-ABBRUCH
013300         PERFORM B100-VERARBEITUNG
013400     END-IF.
013500     PERFORM B090-ENDE.
013600     STOP RUN.
013700 A100-99.
013800     EXIT.
013900*
014000 B000-VORLAUF SECTION.
014100 B000-00.
014200     PERFORM C000-INIT.
014300     PERFORM U200-TIMESTAMP.
014400     DISPLAY K-MODUL " START " TAL-ZEIT-NUM.
014500 B000-99.
014600     EXIT.
014700*
014800 B090-ENDE SECTION.
014900 B090-00.
015000     IF PRG-ABBRUCH
015100         DISPLAY K-MODUL " ABBRUCH - SIEHE LINK-RC/FILE-STATUS"
015200         DISPLAY "LINK-RC = " LINK-RC " FILE-STATUS = " FILE-STATUS
015300     ELSE
015400         STRING K-MODUL DELIMITED BY SPACE
015500             " ENDE - GELESEN " LINK-ANZ-GELESEN
015600             " HW " LINK-ANZ-HW
015700             " LW " LINK-ANZ-LW
015800             INTO ZEILE
015900         DISPLAY ZEILE
016000     END-IF.
016100 B090-99.
016200     EXIT.
016300*
016400 B100-VERARBEITUNG SECTION.
016500 B100-00.
016600     INITIALIZE LINK-DATA.
016700     CALL "PPSTID0M" USING LINK-REC.
016800     EVALUATE LINK-RC
016900         WHEN 0
017000             CONTINUE
017100         WHEN 100
017200             DISPLAY K-MODUL " HINWEIS - TIDEFILE OHNE SAETZE"
017300         WHEN 9999
017400             DISPLAY K-MODUL " FEHLER IN PPSTID0M"
017500             SET PRG-ABBRUCH TO TRUE
017600         WHEN OTHER
017700             MOVE LINK-RC TO D-NUM4
017800             DISPLAY K-MODUL " UNBEKANNTER LINK-RC " D-NUM4
017900             SET PRG-ABBRUCH TO TRUE
018000     END-EVALUATE.
018100 B100-99.
018200     EXIT.
018300*
018400 C000-INIT SECTION.
018500 C000-00.
018600     INITIALIZE SCHALTER.
018700     INITIALIZE LINK-REC.
018800     MOVE "TIDDRV0O" TO LINK-ANNOTATION.
018900 C000-99.
019000     EXIT.
019100*
019200 U200-TIMESTAMP SECTION.
019300 U200-00.
019400     ENTER TAL "TIME" USING TAL-TIME.
019500     MOVE CORR TAL-TIME TO TAL-TIME-D.
019600 U200-99.
019700     EXIT.
