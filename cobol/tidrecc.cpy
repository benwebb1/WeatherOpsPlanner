000100*-------------------------------------------------------------*
000200* Copybook      :: TIDRECC                                    *
000300* Kurzbeschreibung :: Satzbild Gezeiten-Zeitreihe (TIDEFILE)  *
000400*                     20 Byte, feste Laenge, aufsteigend nach *
000500*                     TIDE-HOUR sortiert angeliefert          *
000600*-------------------------------------------------------------*
000700* Vers. | Datum    | von | Kommentar                          *
000800*-------|----------|-----|------------------------------------*
000900*A.00.00|1984-02-06| hg  | Neuerstellung fuer PPSNEW-1        *
001000*-------------------------------------------------------------*
001100 01  TID-REC.
001200     05  TIDE-HOUR               PIC 9(05)V9.
001300     05  TIDE-HEIGHT             PIC S99V99.
001400     05  FILLER                  PIC X(10).
