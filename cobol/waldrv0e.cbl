000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH =TALLIB
000300?SEARCH =WSYS022
000400
000500* Pipe-Pull-Scheduler-Modul
000600?SEARCH =PPSWAL0
000700
000800?NOLMAP, SYMBOLS, INSPECT
000900?SAVE ALL
001000?SAVEABEND
001100?LINES 66
001200?CHECK 3
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    WALDRV0O.
001500 AUTHOR.        H. GRUENWALD.
001600 INSTALLATION.  BAULEITUNG ROHRZUG-PLANUNG.
001700 DATE-WRITTEN.  1984-03-19.
001800 DATE-COMPILED.
001900 SECURITY.      NUR FUER DEN INTERNEN GEBRAUCH DER BAULEITUNG.
002000*
002100*---------------------------------------------------------------*
002200* Letzte Aenderung  :: 2026-02-14
002300* Letzte Version    :: A.02.01
002400* Kurzbeschreibung  :: Treiber fuer PPSWAL0M (Einpassung der
002500*                       Aktivitaeten in Gezeiten- und Taglicht-
002600*                       fenster)
002700* Auftrag           :: PPSNEW-4
002800*---------------------------------------------------------------*
002900* Vers.   | Datum      | von  | Kommentar
003000*---------|------------|------|-------------------------------
003100* A.00.00 |1984-03-19  | hg   | Neuerstellung
003200* A.00.01 |1992-05-06  | wk   | Zielaktivitaet (Name) als
003300*         |            |      | Parameter aus STARTUPTEXT
003400* A.01.00 |1997-02-12  | rb   | Vorwaerts-/Rueckwaertsverkettung
003500*         |            |      | um Zielaktivitaet ergaenzt
003600* A.01.01 |1998-10-02  | kl   | JAHR-2000-PRUEFUNG: keine
003700*         |            |      | datumsabhaengigen Felder betroffen
003800* A.02.00 |2003-05-20  | kr   | CALL-Schnittstelle zu PPSWAL0M
003900*         |            |      | neu aufgesetzt
004000* A.02.01 |2026-02-14  | hm   | Auftrag PPSNEW-4, Neufassung fuer
004100*         |            |      | Rohrzug-Terminierung
004200*---------------------------------------------------------------*
004300*
004400* PROGRAMMBESCHREIBUNG
004500* Ruft PPSWAL0M auf: passt gezeiten- und tageslichtgebundene
004600* Aktivitaeten in die von PPSTID0M ermittelten Stillwasserfenster
004700* bzw. die Taglichtfenster (DAYLFILE) ein; alle anderen Aktivi-
004800* taeten werden unverkettet geplant.  Die Zielaktivitaet (falls aus
004900* STARTUP-TEXT vorhanden) wird fest auf die angegebene Startzeit
005000* gelegt, ihre Vorgaengerkette rueckwaerts, ihre Nachfolgerkette
005100* vorwaerts und der Rest des Netzes rueckwaerts ab Projektende
005200* geplant.
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     SWITCH-15 IS ANZEIGE-VERSION ON STATUS IS SHOW-VERSION
005800     CLASS ALPHNUM IS "0123456789"
005900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006000                      " .,;-_".
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 WORKING-STORAGE SECTION.
006900*
007000 01  COMP-FELDER.
007100     05  C4-X.
007200         10  C4-X1               PIC S9(02) COMP.
007300         10  C4-X2               PIC S9(02) COMP.
007400     05  C4-NUM REDEFINES C4-X   PIC S9(04) COMP.
007500     05  REPLY-LAENGE            PIC 9(04) COMP.
007600*
007700 01  DISPLAY-FELDER.
007800     05  D-NUM4                  PIC -9(04).
007900     05  D-NUM6                  PIC 9(06).
008000*
008100 01  KONSTANTE-FELDER.
008200     05  K-MODUL                 PIC X(08) VALUE "WALDRV0O".
008300*
008400 01  SCHALTER.
008500     05  FILE-STATUS              PIC X(02).
008600         88  FILE-OK                  VALUE "00".
008700         88  FILE-NOK                 VALUE "01" THRU "99".
008800     05  REC-STAT REDEFINES FILE-STATUS.
008900         10  FILE-STATUS1         PIC X(01).
009000         10  FILE-STATUS2         PIC X(01).
009100     05  PRG-STATUS               PIC 9.
009200         88  PRG-OK                   VALUE 0.
009300         88  PRG-ABBRUCH              VALUE 9.
009400*
009500 01  WORK-FELDER.
009600     05  ZEILE                    PIC X(80) VALUE SPACES.
009700*
009800 01  TAL-TIME.
009900     05  TAL-JAHR                PIC S9(04) COMP.
010000     05  TAL-MONAT               PIC S9(04) COMP.
010100     05  TAL-TAG                 PIC S9(04) COMP.
010200     05  TAL-STUNDE              PIC S9(04) COMP.
010300     05  TAL-MINUTE              PIC S9(04) COMP.
010400     05  TAL-SEKUNDE             PIC S9(04) COMP.
010500 01  TAL-TIME-D.
010600     05  TAL-JAHR-D              PIC 9(04).
010700     05  TAL-MONAT-D             PIC 9(02).
010800     05  TAL-TAG-D               PIC 9(02).
010900     05  TAL-STUNDE-D            PIC 9(02).
011000     05  TAL-MINUTE-D            PIC 9(02).
011100     05  TAL-SEKUNDE-D           PIC 9(02).
011200 01  TAL-TIME-N REDEFINES TAL-TIME-D.
011300     05  TAL-ZEIT-NUM            PIC 9(16).
011400*
011500**          ---> fuer COBOL-Utility GETSTARTUPTEXT (Zielaktivitaet
011600**          --->  und Zielstartzeit, optional)
011700 01  STUP-PARAMETER.
011800     05  STUP-RESULT             PIC S9(04) COMP VALUE ZERO.
011900     05  STUP-PORTION            PIC X(30) VALUE "STRING".
012000     05  STUP-TEXT               PIC X(128).
012100*
012200 01  LINK-REC.
012300     05  LINK-HDR.
012400         10  LINK-ANNOTATION     PIC X(08) VALUE "WALDRV0O".
012500         10  LINK-RC             PIC S9(04) COMP.
012600*             LINK-RC = 0     VERARBEITUNG OHNE BEFUND
012700*             LINK-RC = 100   ACTFILE LEER, KEIN SCHEDOUT
012800*             LINK-RC = 9999  ABBRUCH, FILE-STATUS AUSWERTEN
012900     05  LINK-DATA.
013000         10  LINK-ZIEL-NAME      PIC X(20).
013100         10  LINK-ZIEL-START     PIC S9(05)V99.
013200         10  LINK-ANZ-GESCHRIEB  PIC S9(09) COMP.
013300*
013400 PROCEDURE DIVISION.
013500*
013600 A100-STEUERUNG SECTION.
013700 A100-00.
013800     IF SHOW-VERSION
013900         DISPLAY K-MODUL " LETZTE VERSION A.02.01"
014000         STOP RUN
014100     END-IF.
014200     PERFORM B000-VORLAUF.
014300     IF NOT PRG-ABBRUCH
014400         PERFORM B100-VERARBEITUNG
014500     END-IF.
014600     PERFORM B090-ENDE.
014700     STOP RUN.
014800 A100-99.
014900     EXIT.
015000*
015100 B000-VORLAUF SECTION.
015200 B000-00.
015300     PERFORM C000-INIT.
015400     PERFORM P100-GETSTARTUPTEXT.
015500     PERFORM U200-TIMESTAMP.
015600     DISPLAY K-MODUL " START " TAL-ZEIT-NUM.
015700 B000-99.
015800     EXIT.
015900*
016000 B090-ENDE SECTION.
016100 B090-00.
016200     IF PRG-ABBRUCH
016300         DISPLAY K-MODUL " ABBRUCH - SIEHE LINK-RC/FILE-STATUS"
016400         DISPLAY "LINK-RC = " LINK-RC " FILE-STATUS = " FILE-STATUS
016500     ELSE
016600         STRING K-MODUL DELIMITED BY SPACE
016700             " ENDE - TERMINIERT " LINK-ANZ-GESCHRIEB
016800             INTO ZEILE
016900         DISPLAY ZEILE
017000     END-IF.
017100 B090-99.
017200     EXIT.
017300*
017400 B100-VERARBEITUNG SECTION.
017500 B100-00.
017600     CALL "PPSWAL0M" USING LINK-REC.
017700     EVALUATE LINK-RC
017800         WHEN 0
017900             CONTINUE
018000         WHEN 100
018100             DISPLAY K-MODUL " HINWEIS - ACTFILE OHNE SAETZE"
018200         WHEN 9999
018300             DISPLAY K-MODUL " FEHLER IN PPSWAL0M"
018400             SET PRG-ABBRUCH TO TRUE
018500         WHEN OTHER
018600             MOVE LINK-RC TO D-NUM4
018700             DISPLAY K-MODUL " UNBEKANNTER LINK-RC " D-NUM4
018800             SET PRG-ABBRUCH TO TRUE
018900     END-EVALUATE.
019000 B100-99.
019100     EXIT.
019200*
019300 C000-INIT SECTION.
019400 C000-00.
019500     INITIALIZE SCHALTER.
019600     INITIALIZE LINK-REC.
019700     MOVE "WALDRV0O" TO LINK-ANNOTATION.
019800 C000-99.
019900     EXIT.
020000*
020100*-----------------------------------------------------------------*
020200* Aufruf COBOL-Utility: GETSTARTUPTEXT
020300*
020400*              Eingabe: stup-portion (VOLUME,IN,OUT,STRING)
020500*              Ausgabe: stup-result  (-1:NOK, >=0:OK)
020600*                       stup-text = "ZIELNAME,START" - Z.B.
020700*                       "PUNCH OUT OF PILOT,120.00" -, falls das
020800*                       Netz um eine feste Zielaktivitaet herum
020900*                       terminiert werden soll.  Ohne STARTUP-TEXT
021000*                       wird ohne Zielaktivitaet geplant.
021100*
021200 P100-GETSTARTUPTEXT SECTION.
021300 P100-00.
021400     MOVE SPACE TO STUP-TEXT.
021500     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
021600                                      STUP-TEXT
021700                              GIVING STUP-RESULT.
021800     EVALUATE STUP-RESULT
021900         WHEN -9999 THRU -1
022000             CONTINUE
022100         WHEN OTHER
022200             IF STUP-TEXT NOT = SPACES
022300                 UNSTRING STUP-TEXT DELIMITED BY ","
022400                     INTO LINK-ZIEL-NAME, ZEILE
022500                 MOVE ZEILE (1:8) TO LINK-ZIEL-START
022600             END-IF
022700     END-EVALUATE.
022800 P100-99.
022900     EXIT.
023000*
023100 U200-TIMESTAMP SECTION.
023200 U200-00.
023300     ENTER TAL "TIME" USING TAL-TIME.
023400     MOVE CORR TAL-TIME TO TAL-TIME-D.
023500 U200-99.
023600     EXIT.
