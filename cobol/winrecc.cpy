000100*-------------------------------------------------------------*
000200* Copybook      :: WINRECC                                    *
000300* Kurzbeschreibung :: Satzbild Tidefenster-Ausgabe (WINFILE)  *
000400*                     30 Byte, Ausgabe aus PPSTID0M, Eingabe  *
000500*                     fuer PPSWAL0M                           *
000600*-------------------------------------------------------------*
000700* Vers. | Datum    | von | Kommentar                          *
000800*-------|----------|-----|------------------------------------*
000900*A.00.00|1984-02-06| hg  | Neuerstellung fuer PPSNEW-1        *
001000*-------------------------------------------------------------*
001100 01  WIN-REC.
001200     05  WIN-TYPE                PIC X(02).
001300         88  WIN-IS-HW               VALUE "HW".
001400         88  WIN-IS-LW               VALUE "LW".
001500     05  WIN-EVENT-HOUR          PIC 9(05)V9.
001600     05  WIN-START-HOUR          PIC 9(05)V9.
001700     05  WIN-END-HOUR            PIC 9(05)V9.
001800     05  WIN-HEIGHT              PIC S99V99.
001900     05  FILLER                  PIC X(06).
