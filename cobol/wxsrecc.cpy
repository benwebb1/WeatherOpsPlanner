000100*-------------------------------------------------------------*
000200* Copybook      :: WXSRECC                                    *
000300* Kurzbeschreibung :: Satzbild Wetter-je-Zeitschritt (WXFILE) *
000400*                     20 Byte, feste Laenge, Zugriff ueber    *
000500*                     Tabelle WX-TABLE (SEARCH ALL je Schritt)*
000600*-------------------------------------------------------------*
000700* Vers. | Datum    | von | Kommentar                          *
000800*-------|----------|-----|------------------------------------*
000900*A.00.00|1984-02-06| hg  | Neuerstellung fuer PPSNEW-1        *
001000*-------------------------------------------------------------*
001100 01  WXS-REC.
001200     05  WX-STEP                 PIC 9(05).
001300     05  WX-CURRENT              PIC 9V99.
001400     05  WX-LEVEL                PIC S99V99.
001500     05  FILLER                  PIC X(08).
